000010******************************************************************
000020*                                                                *
000030*  COPYBOOK: B2RK010                                             *
000040*                                                                *
000050*  APLICACION: B2 - ARBITRAJE ENTRE BOLSAS DE CONTRATOS DE       *
000060*              PRONOSTICO (BOLSA K / BOLSA P)                    *
000070*                                                                *
000080*  DESCRIPCION: LAYOUT DEL REGISTRO DE UN CONTRATO DE LA BOLSA K.*
000090*               SE INCLUYE TANTO EN EL FD DEL MAESTRO K COMO EN  *
000100*               LA TABLA DE MEMORIA TB-MERCADO-K (VER B21A01Z).  *
000110*               LONGITUD FIJA: 400 POSICIONES.                   *
000120*                                                                *
000130******************************************************************
000140*        L O G    D E   M O D I F I C A C I O N E S              *
000150******************************************************************
000160*  FECHA      PROGRAMADOR       TICKET   DESCRIPCION             *
000170*----------  ---------------   -------  ------------------------*
000180*  12/04/89   R. ESPINOZA G.   B2-0001  CREACION DEL LAYOUT.     *
000190*  03/11/92   M. TOVAR S.      B2-0047  SE AMPLIA REGLA-2 DE 80  *
000200*                                       A 120 POS. (CASOS CON    *
000210*                                       REGLAMENTO EXTENSO).     *
000220*  18/01/99   J. BRICENO       B2-0103  REVISION Y2K. FEC-VENCE   *
000230*                                       YA VIAJABA EN FORMATO    *
000240*                                       AAAA-MM-DD, NO REQUIRIO  *
000250*                                       CAMBIOS.                 *
000260******************************************************************
000270*                  DATOS DEL CONTRATO EN BOLSA K                 *
000280******************************************************************
000290    10  MK-TICKER           PIC X(20).
000300*                       CODIGO UNICO DEL CONTRATO EN BOLSA K
000310    10  MK-TITULO           PIC X(80).
000320*                       PREGUNTA / ENUNCIADO DEL CONTRATO
000330    10  MK-REGLA-1          PIC X(120).
000340*                       REGLAMENTO DE LIQUIDACION, CUERPO 1
000350    10  MK-REGLA-2          PIC X(120).
000360*                       REGLAMENTO DE LIQUIDACION, CUERPO 2
000370    10  MK-PRECIO-SI        PIC 9(03).
000380*                       PRECIO DE OFERTA DEL "SI", EN CENTAVOS
000390    10  MK-PRECIO-NO        PIC 9(03).
000400*                       PRECIO DE OFERTA DEL "NO", EN CENTAVOS
000410    10  MK-FEC-VENCE        PIC X(20).
000420*                       VENCIMIENTO, AAAA-MM-DDTHH:MM:SSZ (UTC)
000430    10  MK-VOLUMEN          PIC 9(09).
000440*                       VOLUMEN NEGOCIADO (SOLO ESTADISTICA)
000450    10  MK-LIQUIDEZ         PIC 9(09).
000460*                       LIQUIDEZ DISPONIBLE (SOLO ESTADISTICA)
000470    10  FILLER              PIC X(16).
000480*                       RELLENO - EXPANSION FUTURA
