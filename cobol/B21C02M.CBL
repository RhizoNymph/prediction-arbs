000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: B21C02M                                             *
000040*                                                                *
000050*  FECHA CREACION: 12/04/1989                                    *
000060*                                                                *
000070*  AUTOR: R. ESPINOZA G.                                         *
000080*                                                                *
000090*  APLICACION: B2 - ARBITRAJE ENTRE BOLSAS DE CONTRATOS DE       *
000100*              PRONOSTICO (BOLSA K / BOLSA P)                    *
000110*                                                                *
000120*  DESCRIPCION: PROCESO BATCH NOCTURNO QUE FUSIONA EL MAESTRO    *
000130*               DE CONTRATOS VIGENTES DE LA BOLSA P CON LOS      *
000140*               CONTRATOS CAPTADOS EN EL DIA. LA BOLSA P NO      *
000150*               ENTREGA UN CODIGO UNICO CONFIABLE COMO LA K,     *
000160*               POR LO QUE EL DUPLICADO SE DETECTA COMPARANDO    *
000170*               EL REGISTRO COMPLETO.                            *
000180*                                                                *
000190******************************************************************
000200*        L O G    D E   M O D I F I C A C I O N E S              *
000210******************************************************************
000220*  FECHA      PROGRAMADOR       TICKET   DESCRIPCION             *
000230*----------  ---------------   -------  ------------------------*
000240*  12/04/89   R. ESPINOZA G.   B2-0002  VERSION INICIAL.         *
000250*  20/08/90   R. ESPINOZA G.   B2-0015  SE AGREGA CONTEO DE      *
000260*                                       DUPLICADOS AL LOG DE     *
000270*                                       OPERACIONES.             *
000280*  22/09/94   M. TOVAR S.      B2-0061  PRECIO-SI/PRECIO-NO DE   *
000290*                                       LA BOLSA P PASAN A 4     *
000300*                                       DECIMALES EN B2RP010;    *
000310*                                       SE AJUSTA COMPARACION.   *
000320*  19/01/99   J. BRICENO       B2-0103  REVISION Y2K SOBRE       *
000330*                                       FEC-FIN. NO REQUIERE     *
000340*                                       CAMBIOS.                 *
000350*  09/06/01   J. BRICENO       B2-0128  SWITCH UPSI-0 PARA       *
000360*                                       ACTIVAR BITACORA EXTEN-  *
000370*                                       DIDA DESDE EL JCL.       *
000380******************************************************************
000390*                                                                *
000400*         I D E N T I F I C A T I O N   D I V I S I O N          *
000410*                                                                *
000420******************************************************************
000430 IDENTIFICATION DIVISION.
000440*
000450 PROGRAM-ID.   B21C02M.
000460 AUTHOR.       R. ESPINOZA G.
000470 INSTALLATION. FACTORIA - MESA DE ARBITRAJE.
000480 DATE-WRITTEN. 12/04/1989.
000490 DATE-COMPILED.
000500 SECURITY.     USO INTERNO - MESA DE ARBITRAJE.
000510******************************************************************
000520*                                                                *
000530*        E N V I R O N M E N T         D I V I S I O N           *
000540*                                                                *
000550******************************************************************
000560 ENVIRONMENT DIVISION.
000570*
000580 CONFIGURATION SECTION.
000590*
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS CLASE-NUMERICA IS '0' THRU '9'
000630     UPSI-0 ON STATUS IS SW-REPROCESO.
000640*
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670*
000680     SELECT P-MAE-ANT   ASSIGN TO P-MAEANT
000690            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS IS WS-ESTADO-MAE-ANT.
000710*
000720     SELECT P-NUEVOS    ASSIGN TO P-NUEVOS
000730            ORGANIZATION IS SEQUENTIAL
000740            FILE STATUS IS WS-ESTADO-NUEVOS.
000750*
000760     SELECT P-MAE-NUE   ASSIGN TO P-MAENUE
000770            ORGANIZATION IS SEQUENTIAL
000780            FILE STATUS IS WS-ESTADO-MAE-NUE.
000790******************************************************************
000800*                D A T A            D I V I S I O N              *
000810******************************************************************
000820 DATA DIVISION.
000830 FILE SECTION.
000840*
000850 FD  P-MAE-ANT
000860     LABEL RECORDS ARE STANDARD.
000870 01  FD-P-ANT-REG.
000880     COPY B2RP010.
000890*
000900 FD  P-NUEVOS
000910     LABEL RECORDS ARE STANDARD.
000920 01  FD-P-NUE-CAPT.
000930     COPY B2RP010.
000940*
000950 FD  P-MAE-NUE
000960     LABEL RECORDS ARE STANDARD.
000970 01  FD-P-NUE-REG.
000980     COPY B2RP010.
000990******************************************************************
001000*         W O R K I N G   S T O R A G E   S E C T I O N          *
001010******************************************************************
001020 WORKING-STORAGE SECTION.
001021******************************************************************
001022*             CONTADOR INDEPENDIENTE DE LECTURAS E/S             *
001023******************************************************************
001024 77  WS-CONT-LECTURAS        PIC S9(05) COMP VALUE ZEROS.
001025*                       CUENTA TODO READ FISICO (ANT. + NUEVOS),
001026*                       INDEPENDIENTE DE SI EL REGISTRO SE GRABA
001027*                       O SE DESCARTA POR DUPLICADO.
001030******************************************************************
001040*                  AREA DE VARIABLES AUXILIARES                  *
001050******************************************************************
001060 01  WS-VARIABLES-AUXILIARES.
001070*
001080     05  WS-PROGRAMA             PIC X(08) VALUE 'B21C02M'.
001090     05  WS-FEC-FIN-AUX          PIC X(20) VALUE SPACES.
001100     05  WS-FEC-FIN-AUX-R REDEFINES WS-FEC-FIN-AUX.
001110         10  WS-FFA-ANO          PIC X(04).
001120         10  FILLER              PIC X(01).
001130         10  WS-FFA-MES          PIC X(02).
001140         10  FILLER              PIC X(01).
001150         10  WS-FFA-DIA          PIC X(02).
001160         10  FILLER              PIC X(10).
001170*
001180     05  WS-ID-MERCADO-AUX       PIC X(12) VALUE SPACES.
001190     05  WS-ID-MERCADO-AUX-R REDEFINES WS-ID-MERCADO-AUX.
001200         10  WS-IDM-PREFIJO      PIC X(03).
001210         10  WS-IDM-RESTO        PIC X(09).
001220*
001230     05  WS-INDICE-TABLA         PIC S9(04) COMP VALUE ZEROS.
001240     05  WS-TOPE-TABLA           PIC S9(04) COMP VALUE +200.
001250*
001260     05  WS-TOTALES-NUM.
001270         10  WS-TOT-ANTERIORES   PIC 9(05) VALUE ZEROS.
001280         10  WS-TOT-NUEVOS       PIC 9(05) VALUE ZEROS.
001290         10  WS-TOT-DUPLICADOS   PIC 9(05) VALUE ZEROS.
001300         10  WS-TOT-GUARDADOS    PIC 9(05) VALUE ZEROS.
001310     05  WS-TOTALES-ALFA REDEFINES WS-TOTALES-NUM
001320                                 PIC X(20).
001325     05  FILLER                  PIC X(04) VALUE SPACES.
001330******************************************************************
001340*                    AREA  DE  SWITCHES                          *
001350******************************************************************
001360 01  SW-SWITCHES.
001370     05  WS-ESTADO-MAE-ANT       PIC X(02) VALUE SPACES.
001380         88  SW-MAE-ANT-OK                  VALUE '00'.
001390         88  SW-MAE-ANT-NO-EXISTE           VALUE '35'.
001400         88  SW-MAE-ANT-FIN                 VALUE '10'.
001410     05  WS-ESTADO-NUEVOS        PIC X(02) VALUE SPACES.
001420         88  SW-NUEVOS-OK                    VALUE '00'.
001430         88  SW-NUEVOS-NO-EXISTE             VALUE '35'.
001440         88  SW-NUEVOS-FIN                   VALUE '10'.
001450     05  WS-ESTADO-MAE-NUE       PIC X(02) VALUE SPACES.
001460         88  SW-MAE-NUE-OK                   VALUE '00'.
001470     05  SW-FIN-ANTERIORES       PIC X(01) VALUE 'N'.
001480         88  FIN-ANTERIORES                  VALUE 'S'.
001490     05  SW-FIN-NUEVOS           PIC X(01) VALUE 'N'.
001500         88  FIN-NUEVOS                      VALUE 'S'.
001510     05  SW-DUPLICADO            PIC X(01) VALUE 'N'.
001520         88  ES-DUPLICADO                    VALUE 'S'.
001530     05  SW-REPROCESO            PIC X(01) VALUE 'N'.
001540         88  HAY-REPROCESO                   VALUE 'S'.
001545     05  FILLER                  PIC X(01) VALUE SPACES.
001550******************************************************************
001560*                        AREA DE CONSTANTES                      *
001570******************************************************************
001580 01  CT-CONSTANTES.
001590     05  CT-PROGRAMA             PIC X(08) VALUE 'B21C02M'.
001600     05  FILLER                  PIC X(01) VALUE SPACES.
001610******************************************************************
001620*                    TABLA DE MERCADOS EN MEMORIA                *
001630******************************************************************
001640 01  TB-MERCADO-P.
001650     05  TB-MERC-P-ENT OCCURS 200 TIMES
001660                       INDEXED BY IX-TMP.
001670         COPY B2RP010.
001680******************************************************************
001690*           P R O C E D U R E      D I V I S I O N               *
001700******************************************************************
001710 PROCEDURE DIVISION.
001720*
001730 MAINLINE.
001740*
001750     PERFORM 1000-INICIO
001760        THRU 1000-INICIO-EXIT
001770*
001780     PERFORM 2000-PROCESO
001790        THRU 2000-PROCESO-EXIT
001800*
001810     PERFORM 3000-FIN
001820        THRU 3000-FIN-EXIT
001830*
001840     STOP RUN
001850     .
001860******************************************************************
001870*                         1000-INICIO                            *
001880******************************************************************
001890 1000-INICIO.
001900*
001910     INITIALIZE WS-TOTALES-NUM
001920     MOVE ZEROS                      TO WS-INDICE-TABLA
001930*
001940     OPEN INPUT  P-MAE-ANT
001950*
001960     IF  SW-MAE-ANT-OK
001970         CONTINUE
001980     ELSE
001990         IF  SW-MAE-ANT-NO-EXISTE
002000             SET FIN-ANTERIORES      TO TRUE
002010         ELSE
002020             PERFORM 9999-ABEND-ARCHIVO
002030                THRU 9999-ABEND-ARCHIVO-EXIT
002040         END-IF
002050     END-IF
002060*
002070     OPEN INPUT  P-NUEVOS
002080*
002090     IF  SW-NUEVOS-OK
002100         CONTINUE
002110     ELSE
002120         IF  SW-NUEVOS-NO-EXISTE
002130             SET FIN-NUEVOS          TO TRUE
002140         ELSE
002150             PERFORM 9999-ABEND-ARCHIVO
002160                THRU 9999-ABEND-ARCHIVO-EXIT
002170         END-IF
002180     END-IF
002190*
002200     OPEN OUTPUT P-MAE-NUE
002210*
002220     IF  NOT SW-MAE-NUE-OK
002230         PERFORM 9999-ABEND-ARCHIVO
002240            THRU 9999-ABEND-ARCHIVO-EXIT
002250     END-IF
002260     .
002270 1000-INICIO-EXIT.
002280     EXIT.
002290******************************************************************
002300*                        2000-PROCESO                            *
002310******************************************************************
002320 2000-PROCESO.
002330*
002340     PERFORM 2100-CARGAR-ANTERIORES
002350        THRU 2100-CARGAR-ANTERIORES-EXIT
002360*
002370     PERFORM 2200-CARGAR-NUEVOS
002380        THRU 2200-CARGAR-NUEVOS-EXIT
002390*
002400     PERFORM 2300-GRABAR-MAESTRO
002410        THRU 2300-GRABAR-MAESTRO-EXIT
002420     .
002430 2000-PROCESO-EXIT.
002440     EXIT.
002450******************************************************************
002460* 2100-CARGAR-ANTERIORES                                         *
002470******************************************************************
002480 2100-CARGAR-ANTERIORES.
002490*
002500     IF  FIN-ANTERIORES
002510         GO TO 2100-CARGAR-ANTERIORES-EXIT
002520     END-IF
002530*
002540     PERFORM 2110-LEER-ANTERIOR
002550        THRU 2110-LEER-ANTERIOR-EXIT
002560*
002570     PERFORM 2120-ANADIR-ANTERIOR
002580        THRU 2120-ANADIR-ANTERIOR-EXIT
002590       UNTIL FIN-ANTERIORES
002600     .
002610 2100-CARGAR-ANTERIORES-EXIT.
002620     EXIT.
002630******************************************************************
002640* 2110-LEER-ANTERIOR                                             *
002650******************************************************************
002660 2110-LEER-ANTERIOR.
002670*
002680     READ P-MAE-ANT
002690         AT END
002700             SET FIN-ANTERIORES      TO TRUE
002710     END-READ
002715*
002716     IF  NOT FIN-ANTERIORES
002717         ADD 1                       TO WS-CONT-LECTURAS
002718     END-IF
002720*
002730     IF  NOT SW-MAE-ANT-OK AND NOT SW-MAE-ANT-FIN
002740         PERFORM 9999-ABEND-ARCHIVO
002750            THRU 9999-ABEND-ARCHIVO-EXIT
002760     END-IF
002770     .
002780 2110-LEER-ANTERIOR-EXIT.
002790     EXIT.
002800******************************************************************
002810* 2120-ANADIR-ANTERIOR                                           *
002820*   LOS ANTERIORES YA SALIERON DEPURADOS DE LA CORRIDA PASADA,   *
002830*   SE CARGAN A LA TABLA SIN VOLVER A COMPARAR ENTRE SI.         *
002840******************************************************************
002850 2120-ANADIR-ANTERIOR.
002860*
002870     IF  WS-INDICE-TABLA < WS-TOPE-TABLA
002880         ADD 1                       TO WS-INDICE-TABLA
002890         MOVE FD-P-ANT-REG   TO TB-MERC-P-ENT(IX-TMP)
002900         ADD 1                       TO WS-TOT-ANTERIORES
002910     ELSE
002920         DISPLAY 'B21C02M-AVISO TOPE DE TABLA P ALCANZADO'
002930     END-IF
002940*
002950     PERFORM 2110-LEER-ANTERIOR
002960        THRU 2110-LEER-ANTERIOR-EXIT
002970     .
002980 2120-ANADIR-ANTERIOR-EXIT.
002990     EXIT.
003000******************************************************************
003010* 2200-CARGAR-NUEVOS                                             *
003020******************************************************************
003030 2200-CARGAR-NUEVOS.
003040*
003050     IF  FIN-NUEVOS
003060         GO TO 2200-CARGAR-NUEVOS-EXIT
003070     END-IF
003080*
003090     PERFORM 2210-LEER-NUEVO
003100        THRU 2210-LEER-NUEVO-EXIT
003110*
003120     PERFORM 2220-PROCESAR-NUEVO
003130        THRU 2220-PROCESAR-NUEVO-EXIT
003140       UNTIL FIN-NUEVOS
003150     .
003160 2200-CARGAR-NUEVOS-EXIT.
003170     EXIT.
003180******************************************************************
003190* 2210-LEER-NUEVO                                                *
003200******************************************************************
003210 2210-LEER-NUEVO.
003220*
003230     READ P-NUEVOS
003240         AT END
003250             SET FIN-NUEVOS          TO TRUE
003260     END-READ
003265*
003266     IF  NOT FIN-NUEVOS
003267         ADD 1                       TO WS-CONT-LECTURAS
003268     END-IF
003270*
003280     IF  NOT SW-NUEVOS-OK AND NOT SW-NUEVOS-FIN
003290         PERFORM 9999-ABEND-ARCHIVO
003300            THRU 9999-ABEND-ARCHIVO-EXIT
003310     END-IF
003320     .
003330 2210-LEER-NUEVO-EXIT.
003340     EXIT.
003350******************************************************************
003360* 2220-PROCESAR-NUEVO                                            *
003370******************************************************************
003380 2220-PROCESAR-NUEVO.
003390*
003400     PERFORM 2230-BUSCAR-DUPLICADO
003410        THRU 2230-BUSCAR-DUPLICADO-EXIT
003420*
003430     IF  ES-DUPLICADO
003440         ADD 1                       TO WS-TOT-DUPLICADOS
003450     ELSE
003460         IF  WS-INDICE-TABLA < WS-TOPE-TABLA
003470             ADD 1                   TO WS-INDICE-TABLA
003480             MOVE FD-P-NUE-CAPT  TO TB-MERC-P-ENT(IX-TMP)
003490             ADD 1                   TO WS-TOT-NUEVOS
003500         ELSE
003510             DISPLAY 'B21C02M-AVISO TOPE DE TABLA P ALCANZADO'
003520         END-IF
003530     END-IF
003540*
003550     PERFORM 2210-LEER-NUEVO
003560        THRU 2210-LEER-NUEVO-EXIT
003570     .
003580 2220-PROCESAR-NUEVO-EXIT.
003590     EXIT.
003600******************************************************************
003610* 2230-BUSCAR-DUPLICADO                                          *
003620*   LA BOLSA P NO TRAE UN CODIGO CONFIABLE: SE CONSIDERA         *
003630*   DUPLICADO CUANDO TODO EL REGISTRO COINCIDE CON UNO YA        *
003640*   CARGADO EN LA TABLA (COMPARACION DE GRUPO COMPLETO).         *
003650******************************************************************
003660 2230-BUSCAR-DUPLICADO.
003670*
003680     MOVE 'N'                        TO SW-DUPLICADO
003690     SET IX-TMP                      TO 1
003700*
003710     PERFORM 2235-COMPARAR-REGISTRO
003720        THRU 2235-COMPARAR-REGISTRO-EXIT
003730       VARYING IX-TMP FROM 1 BY 1
003740       UNTIL IX-TMP > WS-INDICE-TABLA OR ES-DUPLICADO
003750     .
003760 2230-BUSCAR-DUPLICADO-EXIT.
003770     EXIT.
003780******************************************************************
003790* 2235-COMPARAR-REGISTRO                                         *
003800******************************************************************
003810 2235-COMPARAR-REGISTRO.
003820*
003830     IF  TB-MERC-P-ENT(IX-TMP) = FD-P-NUE-CAPT
003840         MOVE 'S'                    TO SW-DUPLICADO
003850     END-IF
003860     .
003870 2235-COMPARAR-REGISTRO-EXIT.
003880     EXIT.
003890******************************************************************
003900* 2300-GRABAR-MAESTRO                                            *
003910******************************************************************
003920 2300-GRABAR-MAESTRO.
003930*
003940     SET IX-TMP                      TO 1
003950*
003960     PERFORM 2310-GRABAR-UN-REGISTRO
003970        THRU 2310-GRABAR-UN-REGISTRO-EXIT
003980       VARYING IX-TMP FROM 1 BY 1
003990       UNTIL IX-TMP > WS-INDICE-TABLA
004000     .
004010 2300-GRABAR-MAESTRO-EXIT.
004020     EXIT.
004030******************************************************************
004040* 2310-GRABAR-UN-REGISTRO                                        *
004050******************************************************************
004060 2310-GRABAR-UN-REGISTRO.
004070*
004080     MOVE TB-MERC-P-ENT(IX-TMP)       TO FD-P-NUE-REG
004090     WRITE FD-P-NUE-REG
004100*
004110     IF  SW-MAE-NUE-OK
004120         ADD 1                       TO WS-TOT-GUARDADOS
004130     ELSE
004140         PERFORM 9999-ABEND-ARCHIVO
004150            THRU 9999-ABEND-ARCHIVO-EXIT
004160     END-IF
004170     .
004180 2310-GRABAR-UN-REGISTRO-EXIT.
004190     EXIT.
004200******************************************************************
004210*                            3000-FIN                            *
004220******************************************************************
004230 3000-FIN.
004240*
004250     CLOSE P-MAE-ANT
004260           P-NUEVOS
004270           P-MAE-NUE
004280*
004290     DISPLAY 'B21C02M - FUSION MAESTRO BOLSA P - RESUMEN'
004300     DISPLAY 'ANTERIORES LEIDOS    : ' WS-TOT-ANTERIORES
004310     DISPLAY 'NUEVOS CAPTADOS      : ' WS-TOT-NUEVOS
004320     DISPLAY 'DUPLICADOS DESCARTADOS: ' WS-TOT-DUPLICADOS
004330     DISPLAY 'TOTAL GRABADO MAESTRO: ' WS-TOT-GUARDADOS
004335     DISPLAY 'TOTAL LECTURAS E/S   : ' WS-CONT-LECTURAS
004340*
004350     IF  HAY-REPROCESO
004360         DISPLAY 'B21C02M-BITACORA EXTENDIDA (UPSI-0 ACTIVO)'
004370         DISPLAY 'ULTIMO MERCADO EN TABLA: '
004380                 MP-ID-MERCADO(WS-INDICE-TABLA)
004390     END-IF
004400     .
004410 3000-FIN-EXIT.
004420     EXIT.
004430******************************************************************
004440*                      9999-ABEND-ARCHIVO                        *
004450******************************************************************
004460 9999-ABEND-ARCHIVO.
004470*
004480     DISPLAY 'B21C02M-ABEND ARCHIVO P. ESTADOS:'
004490     DISPLAY 'MAE-ANT=' WS-ESTADO-MAE-ANT
004500             ' NUEVOS='  WS-ESTADO-NUEVOS
004510             ' MAE-NUE=' WS-ESTADO-MAE-NUE
004520     MOVE 16                         TO RETURN-CODE
004530     STOP RUN
004540     .
004550 9999-ABEND-ARCHIVO-EXIT.
004560     EXIT.
