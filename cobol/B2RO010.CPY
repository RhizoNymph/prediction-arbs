000010******************************************************************
000020*                                                                *
000030*  COPYBOOK: B2RO010                                             *
000040*                                                                *
000050*  APLICACION: B2 - ARBITRAJE ENTRE BOLSAS DE CONTRATOS DE       *
000060*              PRONOSTICO (BOLSA K / BOLSA P)                    *
000070*                                                                *
000080*  DESCRIPCION: LAYOUT DE UNA OPORTUNIDAD DE ARBITRAJE YA         *
000090*               CALCULADA.  SE USA EN LA TABLA DE MEMORIA         *
000100*               TB-OPORTUNIDADES DE B21A01Z, DE DONDE SALE LA    *
000110*               LINEA DEL REPORTE DE ARBITRAJE (B21A01Z-SAL).    *
000120*                                                                *
000130******************************************************************
000140*        L O G    D E   M O D I F I C A C I O N E S              *
000150******************************************************************
000160*  FECHA      PROGRAMADOR       TICKET   DESCRIPCION             *
000170*----------  ---------------   -------  ------------------------*
000180*  02/05/90   R. ESPINOZA G.   B2-0010  CREACION DEL LAYOUT.     *
000190*  14/02/93   M. TOVAR S.      B2-0055  SE AGREGAN OA-K-COMISION *
000200*                                       -SI Y -NO (PEDIDO DE     *
000210*                                       AUDITORIA DE LA MESA).   *
000220******************************************************************
000230*               DATOS DE LA OPORTUNIDAD DE ARBITRAJE             *
000240******************************************************************
000250    10  OA-K-TITULO         PIC X(80).
000260    10  OA-P-PREGUNTA       PIC X(80).
000270    10  OA-SIMILITUD        PIC 9V9(4).
000280    10  OA-ESTRAT1          PIC 9V9(4).
000290*                       MARGEN ESTRATEGIA 1: SI EN K + NO EN P
000300    10  OA-ESTRAT2          PIC 9V9(4).
000310*                       MARGEN ESTRATEGIA 2: NO EN K + SI EN P
000320    10  OA-K-PRECIO-SI      PIC 9V9(4).
000330    10  OA-K-PRECIO-NO      PIC 9V9(4).
000340    10  OA-P-PRECIO-SI      PIC 9V9(4).
000350    10  OA-P-PRECIO-NO      PIC 9V9(4).
000360    10  OA-K-COMISION-SI    PIC 9V9(4).
000370    10  OA-K-COMISION-NO    PIC 9V9(4).
000380    10  OA-FEC-VENCE        PIC X(20).
000390*                       MENOR DE LAS DOS FECHAS DE VENCIMIENTO
000400    10  OA-K-ID             PIC X(20).
000410    10  OA-P-ID             PIC X(12).
000420    10  FILLER              PIC X(10).
000430*                       RELLENO - EXPANSION FUTURA
