000010******************************************************************
000020*                                                                *
000030*  COPYBOOK: B2RP010                                             *
000040*                                                                *
000050*  APLICACION: B2 - ARBITRAJE ENTRE BOLSAS DE CONTRATOS DE       *
000060*              PRONOSTICO (BOLSA K / BOLSA P)                    *
000070*                                                                *
000080*  DESCRIPCION: LAYOUT DEL REGISTRO DE UN CONTRATO DE LA BOLSA P.*
000090*               SE INCLUYE EN EL FD DEL MAESTRO P Y EN LA TABLA  *
000100*               DE MEMORIA TB-MERCADO-P (VER B21A01Z).           *
000110*               LONGITUD FIJA: 300 POSICIONES.                   *
000120*                                                                *
000130******************************************************************
000140*        L O G    D E   M O D I F I C A C I O N E S              *
000150******************************************************************
000160*  FECHA      PROGRAMADOR       TICKET   DESCRIPCION             *
000170*----------  ---------------   -------  ------------------------*
000180*  12/04/89   R. ESPINOZA G.   B2-0002  CREACION DEL LAYOUT.     *
000190*  22/09/94   M. TOVAR S.      B2-0061  PRECIO-SI/NO PASAN DE    *
000200*                                       ENTERO A 9V9(4) POR      *
000210*                                       EXIGENCIA DE LA BOLSA P. *
000220*  19/01/99   J. BRICENO       B2-0104  REVISION Y2K. SIN CAMBIOS*
000230******************************************************************
000240*                  DATOS DEL CONTRATO EN BOLSA P                 *
000250******************************************************************
000260    10  MP-ID-MERCADO       PIC X(12).
000270*                       IDENTIFICADOR UNICO DEL CONTRATO EN P
000280    10  MP-PREGUNTA         PIC X(80).
000290*                       PREGUNTA DEL CONTRATO
000300    10  MP-DESCRIPCION      PIC X(120).
000310*                       TEXTO DESCRIPTIVO / DE LIQUIDACION
000320    10  MP-PRECIO-SI        PIC 9V9(4).
000330*                       PRECIO DEL RESULTADO "SI", EN DOLARES
000340    10  MP-PRECIO-NO        PIC 9V9(4).
000350*                       PRECIO DEL RESULTADO "NO", EN DOLARES
000360    10  MP-FEC-FIN          PIC X(20).
000370*                       VENCIMIENTO, AAAA-MM-DDTHH:MM:SSZ (UTC)
000380    10  MP-VOLUMEN          PIC 9(09)V99.
000390*                       VOLUMEN NEGOCIADO EN DOLARES (ESTADIST.)
000400    10  MP-CATEGORIA        PIC X(20).
000410*                       CATEGORIA DEL CONTRATO (SOLO ESTADIST.)
000420    10  FILLER              PIC X(27).
000430*                       RELLENO - EXPANSION FUTURA
