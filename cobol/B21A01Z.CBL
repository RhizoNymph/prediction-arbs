000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: B21A01Z                                             *
000040*                                                                *
000050*  FECHA CREACION: 02/05/1990                                    *
000060*                                                                *
000070*  AUTOR: R. ESPINOZA G.                                         *
000080*                                                                *
000090*  APLICACION: B2 - ARBITRAJE ENTRE BOLSAS DE CONTRATOS DE       *
000100*              PRONOSTICO (BOLSA K / BOLSA P)                    *
000110*                                                                *
000120*  DESCRIPCION: PROCESO BATCH PRINCIPAL DE LA MESA DE            *
000130*               ARBITRAJE.  CORRE DESPUES DE B21C01M Y           *
000140*               B21C02M (MAESTROS YA FUSIONADOS Y SIN            *
000150*               DUPLICADOS) Y:                                   *
000160*                 1) EMPAREJA CONTRATOS DE K CON CONTRATOS DE P  *
000170*                    QUE PARECEN REFERIRSE AL MISMO SUCESO, POR  *
000180*                    SIMILITUD DE TEXTO (TITULO + REGLAMENTO).   *
000190*                 2) PARA CADA PAR PARECIDO, CALCULA EL COSTO DE *
000200*                    LAS DOS COBERTURAS CRUZADAS POSIBLES Y LA   *
000210*                    COMISION DE LA BOLSA K.                     *
000220*                 3) SI ALGUNA COBERTURA CUESTA MENOS DE UN      *
000230*                    BOLIVAR POR CADA BOLIVAR DE PAGO GARANTI-   *
000240*                    ZADO, SE REGISTRA COMO OPORTUNIDAD.         *
000250*                 4) IMPRIME EL REPORTE DE OPORTUNIDADES.        *
000260*               NO HAY ACCESO A BASE DE DATOS EN ESTE PROGRAMA;  *
000270*               TODO SE RESUELVE CON TABLAS EN MEMORIA, COMO LO  *
000280*               EXIGE EL VOLUMEN MANEJADO POR LA MESA.           *
000290*                                                                *
000300******************************************************************
000310*        L O G    D E   M O D I F I C A C I O N E S              *
000320******************************************************************
000330*  FECHA      PROGRAMADOR       TICKET   DESCRIPCION             *
000340*----------  ---------------   -------  ------------------------*
000350*  02/05/90   R. ESPINOZA G.   B2-0010  VERSION INICIAL. CALCULA *
000360*                                       SOLO LA ESTRATEGIA 1.    *
000370*  30/01/91   R. ESPINOZA G.   B2-0022  SE AGREGA LA ESTRATEGIA  *
000380*                                       2 (NO EN K + SI EN P).   *
000390*  14/02/93   M. TOVAR S.      B2-0055  SE INCLUYEN LAS          *
000400*                                       COMISIONES EN EL         *
000410*                                       REPORTE (AUDITORIA).     *
000420*  11/07/95   M. TOVAR S.      B2-0078  EL EMPAREJAMIENTO POR    *
000430*                                       TITULO EXACTO SE CAMBIA  *
000440*                                       POR UN PUNTAJE DE        *
000450*                                       PARECIDO DE TEXTO, YA    *
000460*                                       QUE LAS DOS BOLSAS NO    *
000470*                                       REDACTAN IGUAL LA        *
000480*                                       MISMA PREGUNTA.          *
000490*  19/01/99   J. BRICENO       B2-0104  REVISION Y2K SOBRE LAS   *
000500*                                       FECHAS DE VENCIMIENTO.   *
000510*                                       VIAJAN EN AAAA-MM-DD,    *
000520*                                       NO SE REQUIEREN CAMBIOS. *
000530*  09/06/01   J. BRICENO       B2-0128  SWITCH UPSI-0 PARA       *
000540*                                       ACTIVAR BITACORA EXTEN-  *
000550*                                       DIDA DESDE EL JCL.       *
000560*  23/03/04   J. BRICENO       B2-0151  TOPE DE OPORTUNIDADES    *
000570*                                       LLEVADO DE 200 A 500.    *
000580******************************************************************
000590*                                                                *
000600*         I D E N T I F I C A T I O N   D I V I S I O N          *
000610*                                                                *
000620******************************************************************
000630 IDENTIFICATION DIVISION.
000640*
000650 PROGRAM-ID.   B21A01Z.
000660 AUTHOR.       R. ESPINOZA G.
000670 INSTALLATION. FACTORIA - MESA DE ARBITRAJE.
000680 DATE-WRITTEN. 02/05/1990.
000690 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - MESA DE ARBITRAJE.
000710******************************************************************
000720*                                                                *
000730*        E N V I R O N M E N T         D I V I S I O N           *
000740*                                                                *
000750******************************************************************
000760 ENVIRONMENT DIVISION.
000770*
000780 CONFIGURATION SECTION.
000790*
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM
000820     CLASS CLASE-NUMERICA IS '0' THRU '9'
000830     UPSI-0 ON STATUS IS SW-REPROCESO.
000840*
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870*
000880     SELECT K-MAESTRO    ASSIGN TO K-MAENUE
000890            ORGANIZATION IS SEQUENTIAL
000900            FILE STATUS IS WS-ESTADO-K-MAE.
000910*
000920     SELECT P-MAESTRO    ASSIGN TO P-MAENUE
000930            ORGANIZATION IS SEQUENTIAL
000940            FILE STATUS IS WS-ESTADO-P-MAE.
000950*
000960     SELECT REPORTE-ARBITRAJE ASSIGN TO ARBREPO
000970            ORGANIZATION IS SEQUENTIAL
000980            FILE STATUS IS WS-ESTADO-REPORTE.
000990******************************************************************
001000*                D A T A            D I V I S I O N              *
001010******************************************************************
001020 DATA DIVISION.
001030 FILE SECTION.
001040*
001050 FD  K-MAESTRO
001060     LABEL RECORDS ARE STANDARD.
001070 01  FD-K-REG.
001080     COPY B2RK010.
001090*
001100 FD  P-MAESTRO
001110     LABEL RECORDS ARE STANDARD.
001120 01  FD-P-REG.
001130     COPY B2RP010.
001140*
001150 FD  REPORTE-ARBITRAJE
001160     LABEL RECORDS ARE STANDARD.
001170 01  FD-LINEA-REPORTE.
001171     05  FD-LIN-DATOS            PIC X(290).
001172     05  FILLER                  PIC X(10).
001180******************************************************************
001190*         W O R K I N G   S T O R A G E   S E C T I O N          *
001200******************************************************************
001210 WORKING-STORAGE SECTION.
001211******************************************************************
001212*           CONTADOR INDEPENDIENTE DE LINEAS DE REPORTE          *
001213******************************************************************
001214 77  WS-LINEAS-REPORTE       PIC S9(05) COMP VALUE ZEROS.
001215*                       LINEAS DE DETALLE REALMENTE ESCRITAS AL
001216*                       REPORTE DE ARBITRAJE (SIN CONTAR CABEZA).
001220******************************************************************
001230*                        AREA DE CONSTANTES                      *
001240******************************************************************
001250 01  CT-CONSTANTES.
001260     05  CT-PROGRAMA             PIC X(08) VALUE 'B21A01Z'.
001270     05  CT-UMBRAL-PARECIDO      PIC 9V9(4) VALUE 0.8000.
001280     05  CT-TOPE-MERCADOS        PIC S9(04) COMP VALUE +200.
001290     05  CT-TOPE-TERMINOS        PIC S9(04) COMP VALUE +20.
001300     05  CT-TOPE-VOCABULARIO     PIC S9(05) COMP VALUE +3000.
001310     05  CT-TOPE-OPORTUNIDAD     PIC S9(04) COMP VALUE +500.
001320     05  FILLER                  PIC X(04) VALUE SPACES.
001330******************************************************************
001340*                  AREA DE VARIABLES AUXILIARES                  *
001350******************************************************************
001360 01  WS-VARIABLES-AUXILIARES.
001370*
001380     05  WS-PROGRAMA             PIC X(08) VALUE 'B21A01Z'.
001390*
001400*    TEXTO DE TRABAJO DE UN CONTRATO K (TITULO + REGLAS)
001410     05  WS-TEXTO-DOC-K.
001420         10  WS-TD-TITULO        PIC X(80).
001430         10  FILLER              PIC X(01) VALUE SPACE.
001440         10  WS-TD-REGLA1        PIC X(120).
001450         10  FILLER              PIC X(01) VALUE SPACE.
001460         10  WS-TD-REGLA2        PIC X(120).
001470*
001480*    TEXTO DE TRABAJO DE UN CONTRATO P (PREGUNTA + DESCRIP.)
001490     05  WS-TEXTO-DOC-P.
001500         10  WS-TD-PREGUNTA      PIC X(80).
001510         10  FILLER              PIC X(01) VALUE SPACE.
001520         10  WS-TD-DESCRIP       PIC X(120).
001530         10  FILLER              PIC X(100) VALUE SPACES.
001540*
001550     05  WS-POS-TEXTO            PIC S9(04) COMP VALUE ZEROS.
001560     05  WS-CARACTER             PIC X(01) VALUE SPACE.
001570     05  WS-PALABRA-ACTUAL       PIC X(15) VALUE SPACES.
001580     05  WS-LONG-PALABRA         PIC S9(03) COMP VALUE ZEROS.
001590*
001600     05  WS-FECHA-MENOR-AUX      PIC X(20) VALUE SPACES.
001610     05  WS-FECHA-MENOR-AUX-R REDEFINES WS-FECHA-MENOR-AUX.
001620         10  WS-FMA-ANO          PIC X(04).
001630         10  FILLER              PIC X(01).
001640         10  WS-FMA-MES          PIC X(02).
001650         10  FILLER              PIC X(01).
001660         10  WS-FMA-DIA          PIC X(02).
001670         10  FILLER              PIC X(10).
001680*
001690*    AREA DE TRABAJO DE LA COMISION K (PARAGRAFO 3000)
001700     05  WS-COMIS-PRECIO         PIC 9V9(4) VALUE ZEROS.
001710     05  WS-COMIS-RESULTADO      PIC 9V9(4) VALUE ZEROS.
001720     05  WS-VAL-BRUTO            PIC S9(05)V9(04) COMP-3
001730                                 VALUE ZEROS.
001740     05  WS-VAL-BRUTO-R REDEFINES WS-VAL-BRUTO
001750                                 PIC S9(09) COMP-3.
001760     05  WS-VAL-ENTERO           PIC S9(05) COMP VALUE ZEROS.
001770     05  WS-FEE-LOTE-CVOS        PIC S9(05) COMP VALUE ZEROS.
001780*
001790*    AREA DE TRABAJO DE LA RAIZ CUADRADA (PARAGRAFO 8000)
001800     05  WS-RAIZ-ENTRADA         PIC S9(05)V9(08) COMP-3
001810                                 VALUE ZEROS.
001820     05  WS-RAIZ-X               PIC S9(05)V9(08) COMP-3
001830                                 VALUE ZEROS.
001840     05  WS-RAIZ-X-NUEVA         PIC S9(05)V9(08) COMP-3
001850                                 VALUE ZEROS.
001860     05  WS-RAIZ-DIF             PIC S9(05)V9(08) COMP-3
001870                                 VALUE ZEROS.
001880     05  WS-RAIZ-RESULTADO       PIC S9(05)V9(08) COMP-3
001890                                 VALUE ZEROS.
001900     05  WS-RAIZ-ITER            PIC S9(03) COMP VALUE ZEROS.
001910*
001920*    AREA DE TRABAJO DEL PRODUCTO PUNTO Y LA SIMILITUD
001930     05  WS-PRODUCTO-PUNTO       PIC S9(05)V9(08) COMP-3
001940                                 VALUE ZEROS.
001950     05  WS-DIVISOR-NORMAS       PIC S9(05)V9(08) COMP-3
001960                                 VALUE ZEROS.
001970     05  WS-SIMILITUD            PIC 9V9(08) VALUE ZEROS.
001980     05  WS-SIMILITUD-4D         PIC 9V9(04) VALUE ZEROS.
001990     05  WS-DIVISOR-PESO         PIC S9(05) COMP VALUE ZEROS.
002000*
002010*    AREA DE TRABAJO DEL CALCULO DE ARBITRAJE (PARAGRAFO 6200)
002020     05  WS-K-PRECIO-SI          PIC 9V9(4) VALUE ZEROS.
002030     05  WS-K-PRECIO-NO          PIC 9V9(4) VALUE ZEROS.
002040     05  WS-K-COMIS-SI           PIC 9V9(4) VALUE ZEROS.
002050     05  WS-K-COMIS-NO           PIC 9V9(4) VALUE ZEROS.
002060     05  WS-COSTO-1              PIC 9V9(4) VALUE ZEROS.
002070     05  WS-COSTO-2              PIC 9V9(4) VALUE ZEROS.
002080     05  WS-MARGEN-1             PIC 9V9(4) VALUE ZEROS.
002090     05  WS-MARGEN-2             PIC 9V9(4) VALUE ZEROS.
002100*
002110*    LINEA DE REPORTE ARMADA POR CONCATENACION (STRING)
002120     05  WS-LINEA-REPORTE        PIC X(300) VALUE SPACES.
002130     05  WS-PTR-LINEA            PIC S9(04) COMP VALUE ZEROS.
002140     05  WS-CAMPO-EDITADO        PIC 9.9999.
002150     05  WS-OPORT-TEMP.
002160         COPY B2RO010.
002170******************************************************************
002180*                    AREA  DE  SWITCHES                          *
002190******************************************************************
002200 01  SW-SWITCHES.
002210     05  WS-ESTADO-K-MAE         PIC X(02) VALUE SPACES.
002220         88  SW-K-MAE-OK                     VALUE '00'.
002230         88  SW-K-MAE-NO-EXISTE              VALUE '35'.
002240         88  SW-K-MAE-FIN                    VALUE '10'.
002250     05  WS-ESTADO-P-MAE         PIC X(02) VALUE SPACES.
002260         88  SW-P-MAE-OK                     VALUE '00'.
002270         88  SW-P-MAE-NO-EXISTE              VALUE '35'.
002280         88  SW-P-MAE-FIN                    VALUE '10'.
002290     05  WS-ESTADO-REPORTE       PIC X(02) VALUE SPACES.
002300         88  SW-REPORTE-OK                   VALUE '00'.
002310     05  SW-FIN-K                PIC X(01) VALUE 'N'.
002320         88  FIN-K                           VALUE 'S'.
002330     05  SW-FIN-P                PIC X(01) VALUE 'N'.
002340         88  FIN-P                           VALUE 'S'.
002350     05  SW-ES-DELIMITADOR       PIC X(01) VALUE 'N'.
002360         88  ES-DELIMITADOR                  VALUE 'S'.
002370     05  SW-ES-STOPWORD          PIC X(01) VALUE 'N'.
002380         88  ES-STOPWORD                     VALUE 'S'.
002390     05  SW-TERMINO-ENCONTRADO   PIC X(01) VALUE 'N'.
002400         88  TERMINO-ENCONTRADO              VALUE 'S'.
002410     05  SW-PAR-VALIDO           PIC X(01) VALUE 'S'.
002420         88  PAR-VALIDO                      VALUE 'S'.
002430     05  SW-REPROCESO            PIC X(01) VALUE 'N'.
002440         88  HAY-REPROCESO                   VALUE 'S'.
002450     05  FILLER                  PIC X(02) VALUE SPACES.
002460******************************************************************
002470*                  AREA DE CONTADORES (TOTALES)                  *
002480******************************************************************
002490 01  CN-CONTADORES.
002500     05  CN-TOT-K                PIC S9(05) COMP VALUE ZEROS.
002510     05  CN-TOT-P                PIC S9(05) COMP VALUE ZEROS.
002520     05  CN-TOT-PARES            PIC S9(07) COMP VALUE ZEROS.
002530     05  CN-TOT-RECHAZADOS       PIC S9(05) COMP VALUE ZEROS.
002540     05  CN-TOT-OPORT            PIC S9(05) COMP VALUE ZEROS.
002550     05  CN-IX-VOCAB-USADO       PIC S9(05) COMP VALUE ZEROS.
002560     05  FILLER                  PIC X(04) VALUE SPACES.
002570******************************************************************
002580*     T A B L A   D E   P A L A B R A S   V A C I A S            *
002590*     (STOP-WORDS DEL IDIOMA INGLES, SEGUN LOS TEXTOS DE LAS     *
002600*      DOS BOLSAS, QUE LLEGAN REDACTADOS EN INGLES)              *
002610******************************************************************
002620 01  TB-STOPWORDS-INIC.
002630     05  FILLER PIC X(10) VALUE 'the'.
002640     05  FILLER PIC X(10) VALUE 'and'.
002650     05  FILLER PIC X(10) VALUE 'for'.
002660     05  FILLER PIC X(10) VALUE 'will'.
002670     05  FILLER PIC X(10) VALUE 'with'.
002680     05  FILLER PIC X(10) VALUE 'that'.
002690     05  FILLER PIC X(10) VALUE 'this'.
002700     05  FILLER PIC X(10) VALUE 'from'.
002710     05  FILLER PIC X(10) VALUE 'have'.
002720     05  FILLER PIC X(10) VALUE 'are'.
002730     05  FILLER PIC X(10) VALUE 'was'.
002740     05  FILLER PIC X(10) VALUE 'were'.
002750     05  FILLER PIC X(10) VALUE 'been'.
002760     05  FILLER PIC X(10) VALUE 'has'.
002770     05  FILLER PIC X(10) VALUE 'had'.
002780     05  FILLER PIC X(10) VALUE 'not'.
002790     05  FILLER PIC X(10) VALUE 'but'.
002800     05  FILLER PIC X(10) VALUE 'you'.
002810     05  FILLER PIC X(10) VALUE 'your'.
002820     05  FILLER PIC X(10) VALUE 'what'.
002830     05  FILLER PIC X(10) VALUE 'when'.
002840     05  FILLER PIC X(10) VALUE 'than'.
002850     05  FILLER PIC X(10) VALUE 'then'.
002860     05  FILLER PIC X(10) VALUE 'into'.
002870     05  FILLER PIC X(10) VALUE 'onto'.
002880     05  FILLER PIC X(10) VALUE 'out'.
002890     05  FILLER PIC X(10) VALUE 'can'.
002900     05  FILLER PIC X(10) VALUE 'does'.
002910     05  FILLER PIC X(10) VALUE 'did'.
002920     05  FILLER PIC X(10) VALUE 'its'.
002930     05  FILLER PIC X(10) VALUE 'it'.
002940     05  FILLER PIC X(10) VALUE 'is'.
002950     05  FILLER PIC X(10) VALUE 'of'.
002960     05  FILLER PIC X(10) VALUE 'to'.
002970     05  FILLER PIC X(10) VALUE 'in'.
002980     05  FILLER PIC X(10) VALUE 'on'.
002990     05  FILLER PIC X(10) VALUE 'at'.
003000     05  FILLER PIC X(10) VALUE 'as'.
003010     05  FILLER PIC X(10) VALUE 'by'.
003020     05  FILLER PIC X(10) VALUE 'be'.
003030     05  FILLER PIC X(10) VALUE 'or'.
003040     05  FILLER PIC X(10) VALUE 'an'.
003050     05  FILLER PIC X(10) VALUE 'a'.
003060     05  FILLER PIC X(10) VALUE 'if'.
003070     05  FILLER PIC X(10) VALUE 'no'.
003080 01  TB-STOPWORDS REDEFINES TB-STOPWORDS-INIC.
003090     05  SW-PALABRA OCCURS 44 TIMES
003100                    INDEXED BY IX-SW
003110                    PIC X(10).
003120******************************************************************
003130*         T A B L A   D E L   M A E S T R O   K                  *
003140******************************************************************
003150 01  TB-MERCADO-K.
003160     05  TB-MERC-K-ENT OCCURS 200 TIMES
003170                       INDEXED BY IX-MK.
003180         COPY B2RK010.
003190******************************************************************
003200*         T A B L A   D E L   M A E S T R O   P                  *
003210******************************************************************
003220 01  TB-MERCADO-P.
003230     05  TB-MERC-P-ENT OCCURS 200 TIMES
003240                       INDEXED BY IX-MP.
003250         COPY B2RP010.
003260******************************************************************
003270*    V O C A B U L A R I O   G L O B A L   ( K  +  P )           *
003280*    UN RENGLON POR PALABRA DISTINTA VISTA EN CUALQUIER TEXTO,   *
003290*    CON LA CANTIDAD DE DOCUMENTOS (CONTRATOS) EN QUE APARECE.   *
003300******************************************************************
003310 01  TB-VOCABULARIO.
003320     05  TB-VOC-ENT OCCURS 3000 TIMES
003330                    INDEXED BY IX-VOC.
003340         10  VO-TERMINO          PIC X(15).
003350         10  VO-DOC-FREQ         PIC S9(05) COMP.
003351         10  FILLER              PIC X(02).
003360******************************************************************
003370*    T E R M I N O S   P O R   C O N T R A T O   ( K )           *
003380******************************************************************
003390 01  TB-TERMINOS-K.
003400     05  TB-TK-ENT OCCURS 200 TIMES
003410                   INDEXED BY IX-TDK.
003420         10  TK-NUM-TERM         PIC S9(03) COMP VALUE ZEROS.
003430         10  TK-NORMA            PIC S9(05)V9(08) COMP-3
003440                                 VALUE ZEROS.
003450         10  TK-TERMINOS OCCURS 20 TIMES
003460                        INDEXED BY IX-TK.
003470             15  TK-TERMINO      PIC X(15).
003480             15  TK-FREQ         PIC S9(03) COMP.
003490             15  TK-PESO         PIC S9(05)V9(08) COMP-3.
003495         10  FILLER              PIC X(02).
003500******************************************************************
003510*    T E R M I N O S   P O R   C O N T R A T O   ( P )           *
003520******************************************************************
003530 01  TB-TERMINOS-P.
003540     05  TB-TP-ENT OCCURS 200 TIMES
003550                   INDEXED BY IX-TDP.
003560         10  TP-NUM-TERM         PIC S9(03) COMP VALUE ZEROS.
003570         10  TP-NORMA            PIC S9(05)V9(08) COMP-3
003580                                 VALUE ZEROS.
003590         10  TP-TERMINOS OCCURS 20 TIMES
003600                        INDEXED BY IX-TP.
003610             15  TP-TERMINO      PIC X(15).
003620             15  TP-FREQ         PIC S9(03) COMP.
003630             15  TP-PESO         PIC S9(05)V9(08) COMP-3.
003635         10  FILLER              PIC X(02).
003640******************************************************************
003650*    T A B L A   D E   O P O R T U N I D A D E S                 *
003660******************************************************************
003670 01  TB-OPORTUNIDADES.
003680     05  TB-OPORT-ENT OCCURS 500 TIMES
003690                      INDEXED BY IX-OP IX-OP2.
003700         COPY B2RO010.
003710******************************************************************
003720*           P R O C E D U R E      D I V I S I O N               *
003730******************************************************************
003740 PROCEDURE DIVISION.
003750*
003760 MAINLINE.
003770*
003780     PERFORM 1000-INICIO
003790        THRU 1000-INICIO-EXIT
003800*
003810     PERFORM 2000-CARGAR-MERCADOS
003820        THRU 2000-CARGAR-MERCADOS-EXIT
003830*
003840     PERFORM 4000-CONSTRUIR-VOCABULARIO
003850        THRU 4000-CONSTRUIR-VOCABULARIO-EXIT
003860*
003870     PERFORM 5000-CALC-PESOS-NORMAS
003880        THRU 5000-CALC-PESOS-NORMAS-EXIT
003890*
003900     PERFORM 6000-COMPARAR-MERCADOS
003910        THRU 6000-COMPARAR-MERCADOS-EXIT
003920*
003930     PERFORM 7000-GENERAR-REPORTE
003940        THRU 7000-GENERAR-REPORTE-EXIT
003950*
003960     PERFORM 9000-FIN
003970        THRU 9000-FIN-EXIT
003980*
003990     STOP RUN
004000     .
004010******************************************************************
004020*                         1000-INICIO                            *
004030******************************************************************
004040 1000-INICIO.
004050*
004060     INITIALIZE CN-CONTADORES
004070*
004080     OPEN INPUT  K-MAESTRO
004090*
004100     IF  SW-K-MAE-OK
004110         CONTINUE
004120     ELSE
004130         IF  SW-K-MAE-NO-EXISTE
004140             SET FIN-K               TO TRUE
004150         ELSE
004160             PERFORM 9999-ABEND-ARCHIVO
004170                THRU 9999-ABEND-ARCHIVO-EXIT
004180         END-IF
004190     END-IF
004200*
004210     OPEN INPUT  P-MAESTRO
004220*
004230     IF  SW-P-MAE-OK
004240         CONTINUE
004250     ELSE
004260         IF  SW-P-MAE-NO-EXISTE
004270             SET FIN-P               TO TRUE
004280         ELSE
004290             PERFORM 9999-ABEND-ARCHIVO
004300                THRU 9999-ABEND-ARCHIVO-EXIT
004310         END-IF
004320     END-IF
004330     .
004340 1000-INICIO-EXIT.
004350     EXIT.
004360******************************************************************
004370*                  2000-CARGAR-MERCADOS                          *
004380*   CARGA LOS DOS MAESTROS COMPLETOS EN MEMORIA. EL VOLUMEN DE   *
004390*   CONTRATOS VIVOS EN CUALQUIER MOMENTO ES PEQUENO (NO PASA DE  *
004400*   UNOS POCOS CIENTOS), POR LO QUE EL CRUCE K X P SE HACE TODO  *
004410*   EN TABLAS, SIN VOLVER A LOS ARCHIVOS.                        *
004420******************************************************************
004430 2000-CARGAR-MERCADOS.
004440*
004450     PERFORM 2100-LEER-K
004460        THRU 2100-LEER-K-EXIT
004470*
004480     PERFORM 2110-CARGAR-UN-K
004490        THRU 2110-CARGAR-UN-K-EXIT
004500       UNTIL FIN-K
004510*
004520     PERFORM 2200-LEER-P
004530        THRU 2200-LEER-P-EXIT
004540*
004550     PERFORM 2210-CARGAR-UN-P
004560        THRU 2210-CARGAR-UN-P-EXIT
004570       UNTIL FIN-P
004580     .
004590 2000-CARGAR-MERCADOS-EXIT.
004600     EXIT.
004610******************************************************************
004620* 2100-LEER-K                                                    *
004630******************************************************************
004640 2100-LEER-K.
004650*
004660     IF  FIN-K
004670         GO TO 2100-LEER-K-EXIT
004680     END-IF
004690*
004700     READ K-MAESTRO
004710         AT END
004720             SET FIN-K               TO TRUE
004730     END-READ
004740*
004750     IF  NOT SW-K-MAE-OK AND NOT SW-K-MAE-FIN
004760         PERFORM 9999-ABEND-ARCHIVO
004770            THRU 9999-ABEND-ARCHIVO-EXIT
004780     END-IF
004790     .
004800 2100-LEER-K-EXIT.
004810     EXIT.
004820******************************************************************
004830* 2110-CARGAR-UN-K                                               *
004840******************************************************************
004850 2110-CARGAR-UN-K.
004860*
004870     IF  CN-TOT-K < CT-TOPE-MERCADOS
004880         ADD 1                       TO CN-TOT-K
004890         MOVE FD-K-REG       TO TB-MERC-K-ENT(CN-TOT-K)
004900     ELSE
004910         DISPLAY 'B21A01Z-AVISO TOPE DE MERCADOS K ALCANZADO'
004920     END-IF
004930*
004940     PERFORM 2100-LEER-K
004950        THRU 2100-LEER-K-EXIT
004960     .
004970 2110-CARGAR-UN-K-EXIT.
004980     EXIT.
004990******************************************************************
005000* 2200-LEER-P                                                    *
005010******************************************************************
005020 2200-LEER-P.
005030*
005040     IF  FIN-P
005050         GO TO 2200-LEER-P-EXIT
005060     END-IF
005070*
005080     READ P-MAESTRO
005090         AT END
005100             SET FIN-P               TO TRUE
005110     END-READ
005120*
005130     IF  NOT SW-P-MAE-OK AND NOT SW-P-MAE-FIN
005140         PERFORM 9999-ABEND-ARCHIVO
005150            THRU 9999-ABEND-ARCHIVO-EXIT
005160     END-IF
005170     .
005180 2200-LEER-P-EXIT.
005190     EXIT.
005200******************************************************************
005210* 2210-CARGAR-UN-P                                               *
005220******************************************************************
005230 2210-CARGAR-UN-P.
005240*
005250     IF  CN-TOT-P < CT-TOPE-MERCADOS
005260         ADD 1                       TO CN-TOT-P
005270         MOVE FD-P-REG       TO TB-MERC-P-ENT(CN-TOT-P)
005280     ELSE
005290         DISPLAY 'B21A01Z-AVISO TOPE DE MERCADOS P ALCANZADO'
005300     END-IF
005310*
005320     PERFORM 2200-LEER-P
005330        THRU 2200-LEER-P-EXIT
005340     .
005350 2210-CARGAR-UN-P-EXIT.
005360     EXIT.
005370******************************************************************
005380*                     3000-CALC-COMISION                         *
005390*   FORMULA DE LA BOLSA K:                                       *
005400*      COMISION = REDONDEAR-HACIA-ARRIBA AL CENTAVO DE           *
005410*                 ( 0.07 * 100 * P * (1-P) * 100 ) / 100,        *
005420*                 LLEVADO LUEGO A UN SOLO CONTRATO (/100).       *
005430*   ENTRA EN WS-COMIS-PRECIO, SALE EN WS-COMIS-RESULTADO.        *
005440*   NO SE USA NINGUNA FUNCION INTRINSECA: EL REDONDEO HACIA      *
005450*   ARRIBA SE HACE TRUNCANDO A ENTERO Y SUMANDO 1 SI SOBRO       *
005460*   FRACCION (VER LOG DE B2-0010).                               *
005470******************************************************************
005480 3000-CALC-COMISION.
005490*
005500     COMPUTE WS-VAL-BRUTO ROUNDED =
005510             700 * WS-COMIS-PRECIO * (1 - WS-COMIS-PRECIO)
005520*
005530     COMPUTE WS-VAL-ENTERO = WS-VAL-BRUTO
005540*
005550     IF  WS-VAL-BRUTO > WS-VAL-ENTERO
005560         COMPUTE WS-FEE-LOTE-CVOS = WS-VAL-ENTERO + 1
005570     ELSE
005580         MOVE WS-VAL-ENTERO          TO WS-FEE-LOTE-CVOS
005590     END-IF
005600*
005610     COMPUTE WS-COMIS-RESULTADO ROUNDED =
005620             WS-FEE-LOTE-CVOS / 10000
005630     .
005640 3000-CALC-COMISION-EXIT.
005650     EXIT.
005660******************************************************************
005670*                4000-CONSTRUIR-VOCABULARIO                      *
005680*   PRIMERA PASADA SOBRE TODOS LOS CONTRATOS: PARTE EL TEXTO EN  *
005690*   PALABRAS, DESCARTA LAS PALABRAS VACIAS, Y VA LLENANDO A LA   *
005700*   VEZ LA LISTA DE TERMINOS DE CADA CONTRATO Y EL VOCABULARIO   *
005710*   GLOBAL (CUANTOS CONTRATOS DISTINTOS USAN CADA PALABRA).      *
005720******************************************************************
005730 4000-CONSTRUIR-VOCABULARIO.
005740*
005750     SET IX-MK                       TO 1
005760*
005770     PERFORM 4100-PROC-DOC-K
005780        THRU 4100-PROC-DOC-K-EXIT
005790       VARYING IX-MK FROM 1 BY 1
005800       UNTIL IX-MK > CN-TOT-K
005810*
005820     SET IX-MP                       TO 1
005830*
005840     PERFORM 4400-PROC-DOC-P
005850        THRU 4400-PROC-DOC-P-EXIT
005860       VARYING IX-MP FROM 1 BY 1
005870       UNTIL IX-MP > CN-TOT-P
005880     .
005890 4000-CONSTRUIR-VOCABULARIO-EXIT.
005900     EXIT.
005910******************************************************************
005920* 4100-PROC-DOC-K                                                *
005930******************************************************************
005940 4100-PROC-DOC-K.
005950*
005960     MOVE MK-TITULO(IX-MK)           TO WS-TD-TITULO
005970     MOVE MK-REGLA-1(IX-MK)          TO WS-TD-REGLA1
005980     MOVE MK-REGLA-2(IX-MK)          TO WS-TD-REGLA2
005990*
006000     INSPECT WS-TEXTO-DOC-K CONVERTING
006010             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
006020             'abcdefghijklmnopqrstuvwxyz'
006030*
006040     MOVE ZEROS                      TO TK-NUM-TERM(IX-MK)
006050*
006060     SET IX-TK                       TO 1
006070*
006080     PERFORM 4110-LIMPIAR-TERM-K
006090        THRU 4110-LIMPIAR-TERM-K-EXIT
006100       VARYING IX-TK FROM 1 BY 1
006110       UNTIL IX-TK > 20
006120*
006130     MOVE SPACES                     TO WS-PALABRA-ACTUAL
006140     MOVE ZEROS                      TO WS-LONG-PALABRA
006150*
006160     PERFORM 4120-EXPLORAR-CAR-K
006170        THRU 4120-EXPLORAR-CAR-K-EXIT
006180       VARYING WS-POS-TEXTO FROM 1 BY 1
006190       UNTIL WS-POS-TEXTO > 322
006200*
006210*    CIERRA LA ULTIMA PALABRA DEL TEXTO, SI QUEDO PENDIENTE
006220     IF  WS-LONG-PALABRA > 0
006230         PERFORM 4200-CERRAR-PALABRA-K
006240            THRU 4200-CERRAR-PALABRA-K-EXIT
006250     END-IF
006260     .
006270 4100-PROC-DOC-K-EXIT.
006280     EXIT.
006290******************************************************************
006300* 4110-LIMPIAR-TERM-K                                            *
006310******************************************************************
006320 4110-LIMPIAR-TERM-K.
006330*
006340     MOVE SPACES       TO TK-TERMINO(IX-MK, IX-TK)
006350     MOVE ZEROS        TO TK-FREQ(IX-MK, IX-TK)
006360     MOVE ZEROS        TO TK-PESO(IX-MK, IX-TK)
006370     .
006380 4110-LIMPIAR-TERM-K-EXIT.
006390     EXIT.
006400******************************************************************
006410* 4120-EXPLORAR-CAR-K                                            *
006420******************************************************************
006430 4120-EXPLORAR-CAR-K.
006440*
006450     MOVE WS-TEXTO-DOC-K(WS-POS-TEXTO:1)   TO WS-CARACTER
006460*
006470     PERFORM 4500-ES-DELIMITADOR
006480        THRU 4500-ES-DELIMITADOR-EXIT
006490*
006500     IF  ES-DELIMITADOR
006510         IF  WS-LONG-PALABRA > 0
006520             PERFORM 4200-CERRAR-PALABRA-K
006530                THRU 4200-CERRAR-PALABRA-K-EXIT
006540         END-IF
006550     ELSE
006560         IF  WS-LONG-PALABRA < 15
006570             ADD 1                   TO WS-LONG-PALABRA
006580             MOVE WS-CARACTER TO
006590                  WS-PALABRA-ACTUAL(WS-LONG-PALABRA:1)
006600         END-IF
006610     END-IF
006620     .
006630 4120-EXPLORAR-CAR-K-EXIT.
006640     EXIT.
006650******************************************************************
006660* 4200-CERRAR-PALABRA-K                                          *
006670*   LA PALABRA EN WS-PALABRA-ACTUAL QUEDO COMPLETA: SE VERIFICA  *
006680*   QUE NO SEA VACIA Y SE AGREGA A LA LISTA DEL CONTRATO K.      *
006690******************************************************************
006700 4200-CERRAR-PALABRA-K.
006710*
006720     PERFORM 4510-ES-STOPWORD
006730        THRU 4510-ES-STOPWORD-EXIT
006740*
006750     IF  WS-LONG-PALABRA > 1 AND NOT ES-STOPWORD
006760         PERFORM 4210-AGREGAR-TERM-K
006770            THRU 4210-AGREGAR-TERM-K-EXIT
006780     END-IF
006790*
006800     MOVE SPACES                     TO WS-PALABRA-ACTUAL
006810     MOVE ZEROS                      TO WS-LONG-PALABRA
006820     .
006830 4200-CERRAR-PALABRA-K-EXIT.
006840     EXIT.
006850******************************************************************
006860* 4210-AGREGAR-TERM-K                                            *
006870*   BUSCA LA PALABRA EN LA LISTA DEL CONTRATO K; SI YA ESTA, LE  *
006880*   SUMA UNO A LA FRECUENCIA; SI NO ESTA Y HAY CUPO, LA AGREGA   *
006890*   Y AVISA AL VOCABULARIO GLOBAL QUE APARECIO UN CONTRATO MAS.  *
006900******************************************************************
006910 4210-AGREGAR-TERM-K.
006920*
006930     MOVE 'N'                        TO SW-TERMINO-ENCONTRADO
006940     SET IX-TK                       TO 1
006950*
006960     PERFORM 4220-BUSCAR-TERM-K
006970        THRU 4220-BUSCAR-TERM-K-EXIT
006980       VARYING IX-TK FROM 1 BY 1
006990       UNTIL IX-TK > TK-NUM-TERM(IX-MK) OR TERMINO-ENCONTRADO
007000*
007010     IF  TERMINO-ENCONTRADO
007020         ADD 1 TO TK-FREQ(IX-MK, IX-TK)
007030     ELSE
007040         IF  TK-NUM-TERM(IX-MK) < 20
007050             ADD 1 TO TK-NUM-TERM(IX-MK)
007060             MOVE WS-PALABRA-ACTUAL TO
007070                  TK-TERMINO(IX-MK, TK-NUM-TERM(IX-MK))
007080             MOVE 1 TO TK-FREQ(IX-MK, TK-NUM-TERM(IX-MK))
007090             PERFORM 4340-ACUM-VOCAB-GLOBAL
007100                THRU 4340-ACUM-VOCAB-GLOBAL-EXIT
007110         END-IF
007120     END-IF
007130     .
007140 4210-AGREGAR-TERM-K-EXIT.
007150     EXIT.
007160******************************************************************
007170* 4220-BUSCAR-TERM-K                                             *
007180******************************************************************
007190 4220-BUSCAR-TERM-K.
007200*
007210     IF  TK-TERMINO(IX-MK, IX-TK) = WS-PALABRA-ACTUAL
007220         MOVE 'S'                    TO SW-TERMINO-ENCONTRADO
007230     END-IF
007240     .
007250 4220-BUSCAR-TERM-K-EXIT.
007260     EXIT.
007270******************************************************************
007280* 4340-ACUM-VOCAB-GLOBAL                                         *
007290*   SE LLAMA UNA SOLA VEZ POR CADA PALABRA NUEVA DENTRO DE UN    *
007300*   CONTRATO (K O P). BUSCA LA PALABRA EN EL VOCABULARIO; SI YA  *
007310*   EXISTE LE SUMA 1 AL NUMERO DE CONTRATOS QUE LA USAN; SI NO,  *
007320*   LA AGREGA CON FRECUENCIA DE DOCUMENTO IGUAL A 1.             *
007330******************************************************************
007340 4340-ACUM-VOCAB-GLOBAL.
007350*
007360     MOVE 'N'                        TO SW-TERMINO-ENCONTRADO
007370     SET IX-VOC                      TO 1
007380*
007390     PERFORM 4350-BUSCAR-VOCAB
007400        THRU 4350-BUSCAR-VOCAB-EXIT
007410       VARYING IX-VOC FROM 1 BY 1
007420       UNTIL IX-VOC > CN-IX-VOCAB-USADO OR TERMINO-ENCONTRADO
007430*
007440     IF  TERMINO-ENCONTRADO
007450         ADD 1 TO VO-DOC-FREQ(IX-VOC)
007460     ELSE
007470         IF  CN-IX-VOCAB-USADO < CT-TOPE-VOCABULARIO
007480             ADD 1 TO CN-IX-VOCAB-USADO
007490             MOVE WS-PALABRA-ACTUAL TO
007500                  VO-TERMINO(CN-IX-VOCAB-USADO)
007510             MOVE 1 TO VO-DOC-FREQ(CN-IX-VOCAB-USADO)
007520         END-IF
007530     END-IF
007540     .
007550 4340-ACUM-VOCAB-GLOBAL-EXIT.
007560     EXIT.
007570******************************************************************
007580* 4350-BUSCAR-VOCAB                                              *
007590******************************************************************
007600 4350-BUSCAR-VOCAB.
007610*
007620     IF  VO-TERMINO(IX-VOC) = WS-PALABRA-ACTUAL
007630         MOVE 'S'                    TO SW-TERMINO-ENCONTRADO
007640     END-IF
007650     .
007660 4350-BUSCAR-VOCAB-EXIT.
007670     EXIT.
007680******************************************************************
007690* 4400-PROC-DOC-P                                                *
007700*   MISMA LOGICA DE 4100, SOBRE EL TEXTO DE UN CONTRATO P        *
007710*   (PREGUNTA + DESCRIPCION).                                    *
007720******************************************************************
007730 4400-PROC-DOC-P.
007740*
007750     MOVE MP-PREGUNTA(IX-MP)         TO WS-TD-PREGUNTA
007760     MOVE MP-DESCRIPCION(IX-MP)      TO WS-TD-DESCRIP
007770*
007780     INSPECT WS-TEXTO-DOC-P CONVERTING
007790             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
007800             'abcdefghijklmnopqrstuvwxyz'
007810*
007820     MOVE ZEROS                      TO TP-NUM-TERM(IX-MP)
007830*
007840     SET IX-TP                       TO 1
007850*
007860     PERFORM 4410-LIMPIAR-TERM-P
007870        THRU 4410-LIMPIAR-TERM-P-EXIT
007880       VARYING IX-TP FROM 1 BY 1
007890       UNTIL IX-TP > 20
007900*
007910     MOVE SPACES                     TO WS-PALABRA-ACTUAL
007920     MOVE ZEROS                      TO WS-LONG-PALABRA
007930*
007940     PERFORM 4420-EXPLORAR-CAR-P
007950        THRU 4420-EXPLORAR-CAR-P-EXIT
007960       VARYING WS-POS-TEXTO FROM 1 BY 1
007970       UNTIL WS-POS-TEXTO > 201
007980*
007990     IF  WS-LONG-PALABRA > 0
008000         PERFORM 4430-CERRAR-PALABRA-P
008010            THRU 4430-CERRAR-PALABRA-P-EXIT
008020     END-IF
008030     .
008040 4400-PROC-DOC-P-EXIT.
008050     EXIT.
008060******************************************************************
008070* 4410-LIMPIAR-TERM-P                                            *
008080******************************************************************
008090 4410-LIMPIAR-TERM-P.
008100*
008110     MOVE SPACES       TO TP-TERMINO(IX-MP, IX-TP)
008120     MOVE ZEROS        TO TP-FREQ(IX-MP, IX-TP)
008130     MOVE ZEROS        TO TP-PESO(IX-MP, IX-TP)
008140     .
008150 4410-LIMPIAR-TERM-P-EXIT.
008160     EXIT.
008170******************************************************************
008180* 4420-EXPLORAR-CAR-P                                            *
008190******************************************************************
008200 4420-EXPLORAR-CAR-P.
008210*
008220     MOVE WS-TEXTO-DOC-P(WS-POS-TEXTO:1)   TO WS-CARACTER
008230*
008240     PERFORM 4500-ES-DELIMITADOR
008250        THRU 4500-ES-DELIMITADOR-EXIT
008260*
008270     IF  ES-DELIMITADOR
008280         IF  WS-LONG-PALABRA > 0
008290             PERFORM 4430-CERRAR-PALABRA-P
008300                THRU 4430-CERRAR-PALABRA-P-EXIT
008310         END-IF
008320     ELSE
008330         IF  WS-LONG-PALABRA < 15
008340             ADD 1                   TO WS-LONG-PALABRA
008350             MOVE WS-CARACTER TO
008360                  WS-PALABRA-ACTUAL(WS-LONG-PALABRA:1)
008370         END-IF
008380     END-IF
008390     .
008400 4420-EXPLORAR-CAR-P-EXIT.
008410     EXIT.
008420******************************************************************
008430* 4430-CERRAR-PALABRA-P                                          *
008440******************************************************************
008450 4430-CERRAR-PALABRA-P.
008460*
008470     PERFORM 4510-ES-STOPWORD
008480        THRU 4510-ES-STOPWORD-EXIT
008490*
008500     IF  WS-LONG-PALABRA > 1 AND NOT ES-STOPWORD
008510         PERFORM 4440-AGREGAR-TERM-P
008520            THRU 4440-AGREGAR-TERM-P-EXIT
008530     END-IF
008540*
008550     MOVE SPACES                     TO WS-PALABRA-ACTUAL
008560     MOVE ZEROS                      TO WS-LONG-PALABRA
008570     .
008580 4430-CERRAR-PALABRA-P-EXIT.
008590     EXIT.
008600******************************************************************
008610* 4440-AGREGAR-TERM-P                                            *
008620******************************************************************
008630 4440-AGREGAR-TERM-P.
008640*
008650     MOVE 'N'                        TO SW-TERMINO-ENCONTRADO
008660     SET IX-TP                       TO 1
008670*
008680     PERFORM 4450-BUSCAR-TERM-P
008690        THRU 4450-BUSCAR-TERM-P-EXIT
008700       VARYING IX-TP FROM 1 BY 1
008710       UNTIL IX-TP > TP-NUM-TERM(IX-MP) OR TERMINO-ENCONTRADO
008720*
008730     IF  TERMINO-ENCONTRADO
008740         ADD 1 TO TP-FREQ(IX-MP, IX-TP)
008750     ELSE
008760         IF  TP-NUM-TERM(IX-MP) < 20
008770             ADD 1 TO TP-NUM-TERM(IX-MP)
008780             MOVE WS-PALABRA-ACTUAL TO
008790                  TP-TERMINO(IX-MP, TP-NUM-TERM(IX-MP))
008800             MOVE 1 TO TP-FREQ(IX-MP, TP-NUM-TERM(IX-MP))
008810             PERFORM 4340-ACUM-VOCAB-GLOBAL
008820                THRU 4340-ACUM-VOCAB-GLOBAL-EXIT
008830         END-IF
008840     END-IF
008850     .
008860 4440-AGREGAR-TERM-P-EXIT.
008870     EXIT.
008880******************************************************************
008890* 4450-BUSCAR-TERM-P                                             *
008900******************************************************************
008910 4450-BUSCAR-TERM-P.
008920*
008930     IF  TP-TERMINO(IX-MP, IX-TP) = WS-PALABRA-ACTUAL
008940         MOVE 'S'                    TO SW-TERMINO-ENCONTRADO
008950     END-IF
008960     .
008970 4450-BUSCAR-TERM-P-EXIT.
008980     EXIT.
008990******************************************************************
009000* 4500-ES-DELIMITADOR                                            *
009010*   UN CARACTER ES DELIMITADOR DE PALABRA SI ES BLANCO O UN      *
009020*   SIGNO DE PUNTUACION COMUN EN EL TEXTO DE LOS CONTRATOS.      *
009030******************************************************************
009040 4500-ES-DELIMITADOR.
009050*
009060     MOVE 'N'                        TO SW-ES-DELIMITADOR
009070*
009080     IF  WS-CARACTER = SPACE
009090      OR WS-CARACTER = '.'
009100      OR WS-CARACTER = ','
009110      OR WS-CARACTER = ';'
009120      OR WS-CARACTER = ':'
009130      OR WS-CARACTER = '?'
009140      OR WS-CARACTER = '!'
009150      OR WS-CARACTER = '('
009160      OR WS-CARACTER = ')'
009170      OR WS-CARACTER = QUOTE
009180         MOVE 'S'                    TO SW-ES-DELIMITADOR
009190     END-IF
009200     .
009210 4500-ES-DELIMITADOR-EXIT.
009220     EXIT.
009230******************************************************************
009240* 4510-ES-STOPWORD                                               *
009250******************************************************************
009260 4510-ES-STOPWORD.
009270*
009280     MOVE 'N'                        TO SW-ES-STOPWORD
009290     SET IX-SW                       TO 1
009300*
009310     PERFORM 4520-COMPARAR-STOPWORD
009320        THRU 4520-COMPARAR-STOPWORD-EXIT
009330       VARYING IX-SW FROM 1 BY 1
009340       UNTIL IX-SW > 44 OR ES-STOPWORD
009350     .
009360 4510-ES-STOPWORD-EXIT.
009370     EXIT.
009380******************************************************************
009390* 4520-COMPARAR-STOPWORD                                         *
009400******************************************************************
009410 4520-COMPARAR-STOPWORD.
009420*
009430     IF  SW-PALABRA(IX-SW) = WS-PALABRA-ACTUAL
009440         MOVE 'S'                    TO SW-ES-STOPWORD
009450     END-IF
009460     .
009470 4520-COMPARAR-STOPWORD-EXIT.
009480     EXIT.
009490******************************************************************
009500*                 5000-CALC-PESOS-NORMAS                         *
009510*   SEGUNDA PASADA: YA SE CONOCE LA FRECUENCIA DE DOCUMENTO DE   *
009520*   CADA PALABRA (VO-DOC-FREQ). EL PESO DE UNA PALABRA DENTRO    *
009530*   DE UN CONTRATO ES SU FRECUENCIA EN EL CONTRATO, REBAJADA     *
009540*   SEGUN CUANTOS CONTRATOS MAS LA USAN (ENTRE MAS COMUN LA      *
009550*   PALABRA EN TODO EL CORPUS, MENOS PESO APORTA AL PARECIDO).   *
009560*   A CADA CONTRATO SE LE SACA TAMBIEN LA NORMA DEL VECTOR DE    *
009570*   PESOS (RAIZ DE LA SUMA DE LOS CUADRADOS) PARA PODER          *
009580*   NORMALIZARLO AL MOMENTO DE COMPARAR (PARAGRAFO 6000).        *
009590******************************************************************
009600 5000-CALC-PESOS-NORMAS.
009610*
009620     SET IX-MK                       TO 1
009630*
009640     PERFORM 5100-PESOS-UN-K
009650        THRU 5100-PESOS-UN-K-EXIT
009660       VARYING IX-MK FROM 1 BY 1
009670       UNTIL IX-MK > CN-TOT-K
009680*
009690     SET IX-MP                       TO 1
009700*
009710     PERFORM 5200-PESOS-UN-P
009720        THRU 5200-PESOS-UN-P-EXIT
009730       VARYING IX-MP FROM 1 BY 1
009740       UNTIL IX-MP > CN-TOT-P
009750     .
009760 5000-CALC-PESOS-NORMAS-EXIT.
009770     EXIT.
009780******************************************************************
009790* 5100-PESOS-UN-K                                                *
009800******************************************************************
009810 5100-PESOS-UN-K.
009820*
009830     MOVE ZEROS                      TO WS-RAIZ-ENTRADA
009840     SET IX-TK                       TO 1
009850*
009860     PERFORM 5110-PESO-UN-TERM-K
009870        THRU 5110-PESO-UN-TERM-K-EXIT
009880       VARYING IX-TK FROM 1 BY 1
009890       UNTIL IX-TK > TK-NUM-TERM(IX-MK)
009900*
009910     PERFORM 8000-RAIZ-CUADRADA
009920        THRU 8000-RAIZ-CUADRADA-EXIT
009930*
009940     MOVE WS-RAIZ-RESULTADO           TO TK-NORMA(IX-MK)
009950     .
009960 5100-PESOS-UN-K-EXIT.
009970     EXIT.
009980******************************************************************
009990* 5110-PESO-UN-TERM-K                                            *
010000******************************************************************
010010 5110-PESO-UN-TERM-K.
010020*
010030     PERFORM 5150-BUSCAR-DF-K
010040        THRU 5150-BUSCAR-DF-K-EXIT
010050*
010060     COMPUTE TK-PESO(IX-MK, IX-TK) ROUNDED =
010070             TK-FREQ(IX-MK, IX-TK) / WS-DIVISOR-PESO
010080*
010090     COMPUTE WS-RAIZ-ENTRADA =
010100             WS-RAIZ-ENTRADA +
010110             (TK-PESO(IX-MK, IX-TK) * TK-PESO(IX-MK, IX-TK))
010120     .
010130 5110-PESO-UN-TERM-K-EXIT.
010140     EXIT.
010150******************************************************************
010160* 5150-BUSCAR-DF-K                                               *
010170*   BUSCA LA PALABRA EN EL VOCABULARIO PARA SABER EN CUANTOS     *
010180*   CONTRATOS APARECE; EL DIVISOR DEL PESO ES ESE NUMERO MAS 1.  *
010190******************************************************************
010200 5150-BUSCAR-DF-K.
010210*
010220     MOVE 1                          TO WS-DIVISOR-PESO
010230     MOVE 'N'                        TO SW-TERMINO-ENCONTRADO
010240     SET IX-VOC                      TO 1
010250*
010260     PERFORM 5160-COMPARAR-DF-K
010270        THRU 5160-COMPARAR-DF-K-EXIT
010280       VARYING IX-VOC FROM 1 BY 1
010290       UNTIL IX-VOC > CN-IX-VOCAB-USADO OR TERMINO-ENCONTRADO
010300     .
010310 5150-BUSCAR-DF-K-EXIT.
010320     EXIT.
010330******************************************************************
010340* 5160-COMPARAR-DF-K                                             *
010350******************************************************************
010360 5160-COMPARAR-DF-K.
010370*
010380     IF  VO-TERMINO(IX-VOC) = TK-TERMINO(IX-MK, IX-TK)
010390         MOVE 'S'                    TO SW-TERMINO-ENCONTRADO
010400         COMPUTE WS-DIVISOR-PESO = 1 + VO-DOC-FREQ(IX-VOC)
010410     END-IF
010420     .
010430 5160-COMPARAR-DF-K-EXIT.
010440     EXIT.
010450******************************************************************
010460* 5200-PESOS-UN-P                                                *
010470******************************************************************
010480 5200-PESOS-UN-P.
010490*
010500     MOVE ZEROS                      TO WS-RAIZ-ENTRADA
010510     SET IX-TP                       TO 1
010520*
010530     PERFORM 5210-PESO-UN-TERM-P
010540        THRU 5210-PESO-UN-TERM-P-EXIT
010550       VARYING IX-TP FROM 1 BY 1
010560       UNTIL IX-TP > TP-NUM-TERM(IX-MP)
010570*
010580     PERFORM 8000-RAIZ-CUADRADA
010590        THRU 8000-RAIZ-CUADRADA-EXIT
010600*
010610     MOVE WS-RAIZ-RESULTADO           TO TP-NORMA(IX-MP)
010620     .
010630 5200-PESOS-UN-P-EXIT.
010640     EXIT.
010650******************************************************************
010660* 5210-PESO-UN-TERM-P                                            *
010670******************************************************************
010680 5210-PESO-UN-TERM-P.
010690*
010700     PERFORM 5250-BUSCAR-DF-P
010710        THRU 5250-BUSCAR-DF-P-EXIT
010720*
010730     COMPUTE TP-PESO(IX-MP, IX-TP) ROUNDED =
010740             TP-FREQ(IX-MP, IX-TP) / WS-DIVISOR-PESO
010750*
010760     COMPUTE WS-RAIZ-ENTRADA =
010770             WS-RAIZ-ENTRADA +
010780             (TP-PESO(IX-MP, IX-TP) * TP-PESO(IX-MP, IX-TP))
010790     .
010800 5210-PESO-UN-TERM-P-EXIT.
010810     EXIT.
010820******************************************************************
010830* 5250-BUSCAR-DF-P                                               *
010840******************************************************************
010850 5250-BUSCAR-DF-P.
010860*
010870     MOVE 1                          TO WS-DIVISOR-PESO
010880     MOVE 'N'                        TO SW-TERMINO-ENCONTRADO
010890     SET IX-VOC                      TO 1
010900*
010910     PERFORM 5260-COMPARAR-DF-P
010920        THRU 5260-COMPARAR-DF-P-EXIT
010930       VARYING IX-VOC FROM 1 BY 1
010940       UNTIL IX-VOC > CN-IX-VOCAB-USADO OR TERMINO-ENCONTRADO
010950     .
010960 5250-BUSCAR-DF-P-EXIT.
010970     EXIT.
010980******************************************************************
010990* 5260-COMPARAR-DF-P                                             *
011000******************************************************************
011010 5260-COMPARAR-DF-P.
011020*
011030     IF  VO-TERMINO(IX-VOC) = TP-TERMINO(IX-MP, IX-TP)
011040         MOVE 'S'                    TO SW-TERMINO-ENCONTRADO
011050         COMPUTE WS-DIVISOR-PESO = 1 + VO-DOC-FREQ(IX-VOC)
011060     END-IF
011070     .
011080 5260-COMPARAR-DF-P-EXIT.
011090     EXIT.
011100******************************************************************
011110*                 6000-COMPARAR-MERCADOS                         *
011120*   CRUZA CADA CONTRATO K CON CADA CONTRATO P Y LE SACA LA       *
011130*   SIMILITUD DE COSENO A SUS DOS VECTORES DE PESOS. LOS PARES   *
011140*   QUE LLEGAN AL UMBRAL PASAN AL CALCULO DE ARBITRAJE.          *
011150******************************************************************
011160 6000-COMPARAR-MERCADOS.
011170*
011180     SET IX-MK                       TO 1
011190*
011200     PERFORM 6050-UN-K-CONTRA-TODOS-P
011210        THRU 6050-UN-K-CONTRA-TODOS-P-EXIT
011220       VARYING IX-MK FROM 1 BY 1
011230       UNTIL IX-MK > CN-TOT-K
011240     .
011250 6000-COMPARAR-MERCADOS-EXIT.
011260     EXIT.
011270******************************************************************
011280* 6050-UN-K-CONTRA-TODOS-P                                       *
011290******************************************************************
011300 6050-UN-K-CONTRA-TODOS-P.
011310*
011320     SET IX-MP                       TO 1
011330*
011340     PERFORM 6100-UN-PAR
011350        THRU 6100-UN-PAR-EXIT
011360       VARYING IX-MP FROM 1 BY 1
011370       UNTIL IX-MP > CN-TOT-P
011380     .
011390 6050-UN-K-CONTRA-TODOS-P-EXIT.
011400     EXIT.
011410******************************************************************
011420* 6100-UN-PAR                                                    *
011430******************************************************************
011440 6100-UN-PAR.
011450*
011460     MOVE ZEROS                      TO WS-PRODUCTO-PUNTO
011470     SET IX-TK                       TO 1
011480*
011490     PERFORM 6110-TERMINOS-DE-K
011500        THRU 6110-TERMINOS-DE-K-EXIT
011510       VARYING IX-TK FROM 1 BY 1
011520       UNTIL IX-TK > TK-NUM-TERM(IX-MK)
011530*
011540     MOVE ZEROS                      TO WS-SIMILITUD
011550*
011560     IF  TK-NORMA(IX-MK) > ZEROS AND TP-NORMA(IX-MP) > ZEROS
011570         COMPUTE WS-DIVISOR-NORMAS =
011580                 TK-NORMA(IX-MK) * TP-NORMA(IX-MP)
011590         COMPUTE WS-SIMILITUD ROUNDED =
011600                 WS-PRODUCTO-PUNTO / WS-DIVISOR-NORMAS
011610     END-IF
011620*
011630     ADD 1                           TO CN-TOT-PARES
011640*
011650     IF  WS-SIMILITUD NOT < CT-UMBRAL-PARECIDO
011660         MOVE WS-SIMILITUD            TO WS-SIMILITUD-4D
011670         PERFORM 6200-EVALUAR-PAR
011680            THRU 6200-EVALUAR-PAR-EXIT
011690     END-IF
011700     .
011710 6100-UN-PAR-EXIT.
011720     EXIT.
011730******************************************************************
011740* 6110-TERMINOS-DE-K                                             *
011750*   PARA CADA TERMINO DEL CONTRATO K, BUSCA EL MISMO TERMINO EN  *
011760*   EL CONTRATO P Y, SI ESTA, SUMA EL PRODUCTO DE LOS PESOS AL   *
011770*   PRODUCTO PUNTO (LOS TERMINOS QUE NO COINCIDEN NO APORTAN).   *
011780******************************************************************
011790 6110-TERMINOS-DE-K.
011800*
011810     SET IX-TP                       TO 1
011820*
011830     PERFORM 6120-BUSCAR-EN-P
011840        THRU 6120-BUSCAR-EN-P-EXIT
011850       VARYING IX-TP FROM 1 BY 1
011860       UNTIL IX-TP > TP-NUM-TERM(IX-MP)
011870     .
011880 6110-TERMINOS-DE-K-EXIT.
011890     EXIT.
011900******************************************************************
011910* 6120-BUSCAR-EN-P                                               *
011920******************************************************************
011930 6120-BUSCAR-EN-P.
011940*
011950     IF  TK-TERMINO(IX-MK, IX-TK) = TP-TERMINO(IX-MP, IX-TP)
011960         COMPUTE WS-PRODUCTO-PUNTO =
011970                 WS-PRODUCTO-PUNTO +
011980                 (TK-PESO(IX-MK, IX-TK) * TP-PESO(IX-MP, IX-TP))
011990     END-IF
012000     .
012010 6120-BUSCAR-EN-P-EXIT.
012020     EXIT.
012030******************************************************************
012040*                     6200-EVALUAR-PAR                           *
012050*   APLICA LAS REGLAS DE NEGOCIO DEL ARBITRAJE A UN PAR DE       *
012060*   CONTRATOS QUE YA PASO EL UMBRAL DE PARECIDO.                 *
012070******************************************************************
012080 6200-EVALUAR-PAR.
012090*
012100     MOVE 'S'                        TO SW-PAR-VALIDO
012110*
012120     IF  MK-FEC-VENCE(IX-MK) = SPACES
012130      OR MP-FEC-FIN(IX-MP)   = SPACES
012140         MOVE 'N'                    TO SW-PAR-VALIDO
012150     END-IF
012160*
012170     IF  NOT MP-PRECIO-SI(IX-MP) IS NUMERIC
012180      OR NOT MP-PRECIO-NO(IX-MP) IS NUMERIC
012190         MOVE 'N'                    TO SW-PAR-VALIDO
012200     END-IF
012210*
012220     IF  NOT PAR-VALIDO
012230         ADD 1                       TO CN-TOT-RECHAZADOS
012240         GO TO 6200-EVALUAR-PAR-EXIT
012250     END-IF
012260*
012270     COMPUTE WS-K-PRECIO-SI ROUNDED =
012280             MK-PRECIO-SI(IX-MK) / 100
012290     COMPUTE WS-K-PRECIO-NO ROUNDED =
012300             MK-PRECIO-NO(IX-MK) / 100
012310*
012320     MOVE WS-K-PRECIO-SI             TO WS-COMIS-PRECIO
012330     PERFORM 3000-CALC-COMISION
012340        THRU 3000-CALC-COMISION-EXIT
012350     MOVE WS-COMIS-RESULTADO         TO WS-K-COMIS-SI
012360*
012370     MOVE WS-K-PRECIO-NO             TO WS-COMIS-PRECIO
012380     PERFORM 3000-CALC-COMISION
012390        THRU 3000-CALC-COMISION-EXIT
012400     MOVE WS-COMIS-RESULTADO         TO WS-K-COMIS-NO
012410*
012420     COMPUTE WS-COSTO-1 ROUNDED =
012430             WS-K-PRECIO-SI + WS-K-COMIS-SI +
012440             MP-PRECIO-NO(IX-MP)
012450*
012460     IF  WS-COSTO-1 < 1
012470         COMPUTE WS-MARGEN-1 ROUNDED = 1 - WS-COSTO-1
012480     ELSE
012490         MOVE ZEROS                  TO WS-MARGEN-1
012500     END-IF
012510*
012520     COMPUTE WS-COSTO-2 ROUNDED =
012530             WS-K-PRECIO-NO + WS-K-COMIS-NO +
012540             MP-PRECIO-SI(IX-MP)
012550*
012560     IF  WS-COSTO-2 < 1
012570         COMPUTE WS-MARGEN-2 ROUNDED = 1 - WS-COSTO-2
012580     ELSE
012590         MOVE ZEROS                  TO WS-MARGEN-2
012600     END-IF
012610*
012620     IF  MK-FEC-VENCE(IX-MK) < MP-FEC-FIN(IX-MP)
012630         MOVE MK-FEC-VENCE(IX-MK)    TO WS-FECHA-MENOR-AUX
012640     ELSE
012650         MOVE MP-FEC-FIN(IX-MP)      TO WS-FECHA-MENOR-AUX
012660     END-IF
012670*
012680     IF  WS-MARGEN-1 > ZEROS OR WS-MARGEN-2 > ZEROS
012690         PERFORM 6300-EMITIR-OPORTUNIDAD
012700            THRU 6300-EMITIR-OPORTUNIDAD-EXIT
012710     END-IF
012720     .
012730 6200-EVALUAR-PAR-EXIT.
012740     EXIT.
012750******************************************************************
012760* 6300-EMITIR-OPORTUNIDAD                                        *
012770******************************************************************
012780 6300-EMITIR-OPORTUNIDAD.
012790*
012800     IF  CN-TOT-OPORT < CT-TOPE-OPORTUNIDAD
012810         ADD 1                       TO CN-TOT-OPORT
012820         MOVE MK-TITULO(IX-MK)   TO OA-K-TITULO(CN-TOT-OPORT)
012830         MOVE MP-PREGUNTA(IX-MP) TO OA-P-PREGUNTA(CN-TOT-OPORT)
012840         MOVE WS-SIMILITUD-4D    TO OA-SIMILITUD(CN-TOT-OPORT)
012850         MOVE WS-MARGEN-1        TO OA-ESTRAT1(CN-TOT-OPORT)
012860         MOVE WS-MARGEN-2        TO OA-ESTRAT2(CN-TOT-OPORT)
012870         MOVE WS-K-PRECIO-SI     TO OA-K-PRECIO-SI(CN-TOT-OPORT)
012880         MOVE WS-K-PRECIO-NO     TO OA-K-PRECIO-NO(CN-TOT-OPORT)
012890         MOVE MP-PRECIO-SI(IX-MP)
012900                                 TO OA-P-PRECIO-SI(CN-TOT-OPORT)
012910         MOVE MP-PRECIO-NO(IX-MP)
012920                                 TO OA-P-PRECIO-NO(CN-TOT-OPORT)
012930         MOVE WS-K-COMIS-SI      TO OA-K-COMISION-SI(CN-TOT-OPORT)
012940         MOVE WS-K-COMIS-NO      TO OA-K-COMISION-NO(CN-TOT-OPORT)
012950         MOVE WS-FECHA-MENOR-AUX TO OA-FEC-VENCE(CN-TOT-OPORT)
012960         MOVE MK-TICKER(IX-MK)   TO OA-K-ID(CN-TOT-OPORT)
012970         MOVE MP-ID-MERCADO(IX-MP)
012980                                 TO OA-P-ID(CN-TOT-OPORT)
012990     ELSE
013000         DISPLAY 'B21A01Z-AVISO TOPE DE OPORTUNIDADES ALCANZADO'
013010     END-IF
013020     .
013030 6300-EMITIR-OPORTUNIDAD-EXIT.
013040     EXIT.
013050******************************************************************
013060*                   7000-GENERAR-REPORTE                         *
013070*   SI NO HUBO NINGUNA OPORTUNIDAD, SE AVISA POR EL LOG DE       *
013080*   OPERADOR Y NO SE ABRE SIQUIERA EL ARCHIVO DE SALIDA.         *
013090******************************************************************
013100 7000-GENERAR-REPORTE.
013110*
013120     IF  CN-TOT-OPORT = 0
013130         DISPLAY 'B21A01Z-NO SE ENCONTRARON OPORTUNIDADES'
013140         GO TO 7000-GENERAR-REPORTE-EXIT
013150     END-IF
013160*
013170     PERFORM 7100-ORDENAR-OPORTUNIDADES
013180        THRU 7100-ORDENAR-OPORTUNIDADES-EXIT
013190*
013200     OPEN OUTPUT REPORTE-ARBITRAJE
013210*
013220     IF  NOT SW-REPORTE-OK
013230         PERFORM 9999-ABEND-ARCHIVO
013240            THRU 9999-ABEND-ARCHIVO-EXIT
013250     END-IF
013260*
013270     MOVE SPACES                     TO WS-LINEA-REPORTE
013271     MOVE 1                          TO WS-PTR-LINEA
013280*
013290     STRING 'K-MARKET-TITLE,P-MARKET-QUESTION,SIMILARITY-SCORE,'
013292            DELIMITED BY SIZE
013294            'STRAT1-ARB,STRAT2-ARB,K-YES-PRICE,K-NO-PRICE,'
013296            DELIMITED BY SIZE
013300            'P-YES-PRICE,P-NO-PRICE,K-YES-FEE,K-NO-FEE,'
013310            DELIMITED BY SIZE
013312            'EXPIRATION-DATE,K-ID,P-ID'
013315            DELIMITED BY SIZE
013320            INTO WS-LINEA-REPORTE
013330            WITH POINTER WS-PTR-LINEA
013340     END-STRING
013350*
013360     MOVE WS-LINEA-REPORTE           TO FD-LINEA-REPORTE
013370     WRITE FD-LINEA-REPORTE
013380*
013390     SET IX-OP                       TO 1
013400*
013410     PERFORM 7300-ESCRIBIR-UNA-LINEA
013420        THRU 7300-ESCRIBIR-UNA-LINEA-EXIT
013430       VARYING IX-OP FROM 1 BY 1
013440       UNTIL IX-OP > CN-TOT-OPORT
013450*
013460     CLOSE REPORTE-ARBITRAJE
013470     .
013480 7000-GENERAR-REPORTE-EXIT.
013490     EXIT.
013500******************************************************************
013510* 7100-ORDENAR-OPORTUNIDADES                                     *
013520*   ORDENAMIENTO POR BURBUJA (EL TOPE DE 500 OPORTUNIDADES NO    *
013530*   JUSTIFICA UN METODO MAS ELABORADO). CLAVES, EN ESTE ORDEN:   *
013540*   FECHA DE VENCIMIENTO ASCENDENTE, ESTRATEGIA 1 DESCENDENTE,   *
013550*   ESTRATEGIA 2 DESCENDENTE.                                    *
013560******************************************************************
013570 7100-ORDENAR-OPORTUNIDADES.
013580*
013590     SET IX-OP                       TO 1
013600*
013610     PERFORM 7110-UNA-PASADA
013620        THRU 7110-UNA-PASADA-EXIT
013630       VARYING IX-OP FROM 1 BY 1
013640       UNTIL IX-OP > CN-TOT-OPORT
013650     .
013660 7100-ORDENAR-OPORTUNIDADES-EXIT.
013670     EXIT.
013680******************************************************************
013690* 7110-UNA-PASADA                                                *
013700******************************************************************
013710 7110-UNA-PASADA.
013720*
013730     SET IX-OP2                      TO 1
013740*
013750     PERFORM 7150-COMPARAR-Y-CAMBIAR
013760        THRU 7150-COMPARAR-Y-CAMBIAR-EXIT
013770       VARYING IX-OP2 FROM 1 BY 1
013780       UNTIL IX-OP2 > CN-TOT-OPORT - 1
013790     .
013800 7110-UNA-PASADA-EXIT.
013810     EXIT.
013820******************************************************************
013830* 7150-COMPARAR-Y-CAMBIAR                                        *
013840******************************************************************
013850 7150-COMPARAR-Y-CAMBIAR.
013860*
013870     MOVE 'N'                        TO SW-TERMINO-ENCONTRADO
013880*
013890     IF  OA-FEC-VENCE(IX-OP2) > OA-FEC-VENCE(IX-OP2 + 1)
013900         MOVE 'S'                    TO SW-TERMINO-ENCONTRADO
013910     END-IF
013920*
013930     IF  OA-FEC-VENCE(IX-OP2) = OA-FEC-VENCE(IX-OP2 + 1)
013940       AND OA-ESTRAT1(IX-OP2) < OA-ESTRAT1(IX-OP2 + 1)
013950         MOVE 'S'                    TO SW-TERMINO-ENCONTRADO
013960     END-IF
013970*
013980     IF  OA-FEC-VENCE(IX-OP2) = OA-FEC-VENCE(IX-OP2 + 1)
013990       AND OA-ESTRAT1(IX-OP2) = OA-ESTRAT1(IX-OP2 + 1)
014000       AND OA-ESTRAT2(IX-OP2) < OA-ESTRAT2(IX-OP2 + 1)
014010         MOVE 'S'                    TO SW-TERMINO-ENCONTRADO
014020     END-IF
014030*
014040     IF  TERMINO-ENCONTRADO
014050         MOVE TB-OPORT-ENT(IX-OP2)       TO WS-OPORT-TEMP
014060         MOVE TB-OPORT-ENT(IX-OP2 + 1)   TO TB-OPORT-ENT(IX-OP2)
014070         MOVE WS-OPORT-TEMP              TO
014080              TB-OPORT-ENT(IX-OP2 + 1)
014090     END-IF
014100     .
014110 7150-COMPARAR-Y-CAMBIAR-EXIT.
014120     EXIT.
014130******************************************************************
014140* 7300-ESCRIBIR-UNA-LINEA                                        *
014150******************************************************************
014160 7300-ESCRIBIR-UNA-LINEA.
014170*
014180     MOVE SPACES                     TO WS-LINEA-REPORTE
014190     MOVE 1                          TO WS-PTR-LINEA
014200*
014210     MOVE OA-SIMILITUD(IX-OP)        TO WS-CAMPO-EDITADO
014220*
014230     STRING OA-K-TITULO(IX-OP)    DELIMITED BY SIZE
014240            ','                   DELIMITED BY SIZE
014250            OA-P-PREGUNTA(IX-OP)  DELIMITED BY SIZE
014260            ','                   DELIMITED BY SIZE
014270            WS-CAMPO-EDITADO      DELIMITED BY SIZE
014280            INTO WS-LINEA-REPORTE
014290            WITH POINTER WS-PTR-LINEA
014300     END-STRING
014310*
014320     MOVE OA-ESTRAT1(IX-OP)          TO WS-CAMPO-EDITADO
014330     STRING ','                      DELIMITED BY SIZE
014340            WS-CAMPO-EDITADO         DELIMITED BY SIZE
014350            INTO WS-LINEA-REPORTE
014360            WITH POINTER WS-PTR-LINEA
014370     END-STRING
014380*
014390     MOVE OA-ESTRAT2(IX-OP)          TO WS-CAMPO-EDITADO
014400     STRING ','                      DELIMITED BY SIZE
014410            WS-CAMPO-EDITADO         DELIMITED BY SIZE
014420            INTO WS-LINEA-REPORTE
014430            WITH POINTER WS-PTR-LINEA
014440     END-STRING
014450*
014460     MOVE OA-K-PRECIO-SI(IX-OP)      TO WS-CAMPO-EDITADO
014470     STRING ','                      DELIMITED BY SIZE
014480            WS-CAMPO-EDITADO         DELIMITED BY SIZE
014490            INTO WS-LINEA-REPORTE
014500            WITH POINTER WS-PTR-LINEA
014510     END-STRING
014520*
014530     MOVE OA-K-PRECIO-NO(IX-OP)      TO WS-CAMPO-EDITADO
014540     STRING ','                      DELIMITED BY SIZE
014550            WS-CAMPO-EDITADO         DELIMITED BY SIZE
014560            INTO WS-LINEA-REPORTE
014570            WITH POINTER WS-PTR-LINEA
014580     END-STRING
014590*
014600     MOVE OA-P-PRECIO-SI(IX-OP)      TO WS-CAMPO-EDITADO
014610     STRING ','                      DELIMITED BY SIZE
014620            WS-CAMPO-EDITADO         DELIMITED BY SIZE
014630            INTO WS-LINEA-REPORTE
014640            WITH POINTER WS-PTR-LINEA
014650     END-STRING
014660*
014670     MOVE OA-P-PRECIO-NO(IX-OP)      TO WS-CAMPO-EDITADO
014680     STRING ','                      DELIMITED BY SIZE
014690            WS-CAMPO-EDITADO         DELIMITED BY SIZE
014700            INTO WS-LINEA-REPORTE
014710            WITH POINTER WS-PTR-LINEA
014720     END-STRING
014730*
014740     MOVE OA-K-COMISION-SI(IX-OP)    TO WS-CAMPO-EDITADO
014750     STRING ','                      DELIMITED BY SIZE
014760            WS-CAMPO-EDITADO         DELIMITED BY SIZE
014770            INTO WS-LINEA-REPORTE
014780            WITH POINTER WS-PTR-LINEA
014790     END-STRING
014800*
014810     MOVE OA-K-COMISION-NO(IX-OP)    TO WS-CAMPO-EDITADO
014820     STRING ','                      DELIMITED BY SIZE
014830            WS-CAMPO-EDITADO         DELIMITED BY SIZE
014840            ','                      DELIMITED BY SIZE
014850            OA-FEC-VENCE(IX-OP)      DELIMITED BY SPACE
014860            ','                      DELIMITED BY SIZE
014870            OA-K-ID(IX-OP)           DELIMITED BY SPACE
014880            ','                      DELIMITED BY SIZE
014890            OA-P-ID(IX-OP)           DELIMITED BY SPACE
014900            INTO WS-LINEA-REPORTE
014910            WITH POINTER WS-PTR-LINEA
014920     END-STRING
014930*
014940     MOVE WS-LINEA-REPORTE           TO FD-LINEA-REPORTE
014950     WRITE FD-LINEA-REPORTE
014955     ADD 1                           TO WS-LINEAS-REPORTE
014960     .
014970 7300-ESCRIBIR-UNA-LINEA-EXIT.
014980     EXIT.
014990******************************************************************
015000*                   8000-RAIZ-CUADRADA                           *
015010*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON. NO SE USA     *
015020*   NINGUNA FUNCION INTRINSECA. ENTRA EN WS-RAIZ-ENTRADA, SALE   *
015030*   EN WS-RAIZ-RESULTADO. SI LA ENTRADA ES CERO, LA SALIDA ES    *
015040*   CERO SIN ITERAR (EVITA DIVIDIR ENTRE CERO).                  *
015050******************************************************************
015060 8000-RAIZ-CUADRADA.
015070*
015080     IF  WS-RAIZ-ENTRADA = ZEROS
015090         MOVE ZEROS                  TO WS-RAIZ-RESULTADO
015100         GO TO 8000-RAIZ-CUADRADA-EXIT
015110     END-IF
015120*
015130     IF  WS-RAIZ-ENTRADA > 1
015140         COMPUTE WS-RAIZ-X = WS-RAIZ-ENTRADA / 2
015150     ELSE
015160         MOVE 1                      TO WS-RAIZ-X
015170     END-IF
015180*
015190     MOVE 0                          TO WS-RAIZ-ITER
015200*
015210     PERFORM 8100-ITERAR-RAIZ
015220        THRU 8100-ITERAR-RAIZ-EXIT
015230       VARYING WS-RAIZ-ITER FROM 1 BY 1
015240       UNTIL WS-RAIZ-ITER > 20
015250*
015260     MOVE WS-RAIZ-X                  TO WS-RAIZ-RESULTADO
015270     .
015280 8000-RAIZ-CUADRADA-EXIT.
015290     EXIT.
015300******************************************************************
015310* 8100-ITERAR-RAIZ                                               *
015320******************************************************************
015330 8100-ITERAR-RAIZ.
015340*
015350     COMPUTE WS-RAIZ-X-NUEVA ROUNDED =
015360             (WS-RAIZ-X + (WS-RAIZ-ENTRADA / WS-RAIZ-X)) / 2
015370*
015380     MOVE WS-RAIZ-X-NUEVA             TO WS-RAIZ-X
015390     .
015400 8100-ITERAR-RAIZ-EXIT.
015410     EXIT.
015420******************************************************************
015430*                            9000-FIN                            *
015440******************************************************************
015450 9000-FIN.
015460*
015470     CLOSE K-MAESTRO
015480           P-MAESTRO
015490*
015500     DISPLAY 'B21A01Z - ANALISIS DE ARBITRAJE - RESUMEN'
015510     DISPLAY 'CONTRATOS BOLSA K       : ' CN-TOT-K
015520     DISPLAY 'CONTRATOS BOLSA P       : ' CN-TOT-P
015530     DISPLAY 'PARES EVALUADOS         : ' CN-TOT-PARES
015540     DISPLAY 'PARES RECHAZADOS (U4)   : ' CN-TOT-RECHAZADOS
015550     DISPLAY 'OPORTUNIDADES ENCONTRADAS: ' CN-TOT-OPORT
015555     DISPLAY 'LINEAS ESCRITAS AL REPORTE: ' WS-LINEAS-REPORTE
015560*
015570     IF  HAY-REPROCESO
015580         DISPLAY 'B21A01Z-BITACORA EXTENDIDA (UPSI-0 ACTIVO)'
015590         DISPLAY 'TAMANO VOCABULARIO GLOBAL: ' CN-IX-VOCAB-USADO
015600     END-IF
015610     .
015620 9000-FIN-EXIT.
015630     EXIT.
015640******************************************************************
015650*                      9999-ABEND-ARCHIVO                        *
015660******************************************************************
015670 9999-ABEND-ARCHIVO.
015680*
015690     DISPLAY 'B21A01Z-ABEND ARCHIVO. ESTADOS:'
015700     DISPLAY 'K-MAE='    WS-ESTADO-K-MAE
015710             ' P-MAE='   WS-ESTADO-P-MAE
015720             ' REPORTE=' WS-ESTADO-REPORTE
015730     MOVE 16                         TO RETURN-CODE
015740     STOP RUN
015750     .
015760 9999-ABEND-ARCHIVO-EXIT.
015770     EXIT.
