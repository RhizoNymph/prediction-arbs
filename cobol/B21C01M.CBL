000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: B21C01M                                             *
000040*                                                                *
000050*  FECHA CREACION: 12/04/1989                                    *
000060*                                                                *
000070*  AUTOR: R. ESPINOZA G.                                         *
000080*                                                                *
000090*  APLICACION: B2 - ARBITRAJE ENTRE BOLSAS DE CONTRATOS DE       *
000100*              PRONOSTICO (BOLSA K / BOLSA P)                    *
000110*                                                                *
000120*  DESCRIPCION: PROCESO BATCH NOCTURNO QUE FUSIONA EL MAESTRO    *
000130*               DE CONTRATOS VIGENTES DE LA BOLSA K CON LOS      *
000140*               CONTRATOS CAPTADOS EN EL DIA, ELIMINANDO LOS     *
000150*               REPETIDOS (MISMO TICKER) Y DEJANDO EL MAESTRO    *
000160*               LISTO PARA EL PROCESO DE ARBITRAJE (B21A01Z).    *
000170*                                                                *
000180******************************************************************
000190*        L O G    D E   M O D I F I C A C I O N E S              *
000200******************************************************************
000210*  FECHA      PROGRAMADOR       TICKET   DESCRIPCION             *
000220*----------  ---------------   -------  ------------------------*
000230*  12/04/89   R. ESPINOZA G.   B2-0001  VERSION INICIAL.         *
000240*  20/08/90   R. ESPINOZA G.   B2-0015  SE AGREGA CONTEO DE      *
000250*                                       DUPLICADOS AL LOG DE     *
000260*                                       OPERACIONES.             *
000270*  03/11/92   M. TOVAR S.      B2-0047  TOPE DE TABLA LLEVADO    *
000280*                                       DE 100 A 200 CONTRATOS.  *
000290*  18/01/99   J. BRICENO       B2-0103  REVISION Y2K SOBRE       *
000300*                                       FEC-VENCE. EL CAMPO YA   *
000310*                                       VIAJA EN AAAA-MM-DD, NO  *
000320*                                       SE REQUIEREN CAMBIOS.    *
000330*  09/06/01   J. BRICENO       B2-0128  SWITCH UPSI-0 PARA       *
000340*                                       ACTIVAR BITACORA EXTEN-  *
000350*                                       DIDA DESDE EL JCL.       *
000360******************************************************************
000370*                                                                *
000380*         I D E N T I F I C A T I O N   D I V I S I O N          *
000390*                                                                *
000400*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
000410*                                                                *
000420******************************************************************
000430 IDENTIFICATION DIVISION.
000440*
000450 PROGRAM-ID.   B21C01M.
000460 AUTHOR.       R. ESPINOZA G.
000470 INSTALLATION. FACTORIA - MESA DE ARBITRAJE.
000480 DATE-WRITTEN. 12/04/1989.
000490 DATE-COMPILED.
000500 SECURITY.     USO INTERNO - MESA DE ARBITRAJE.
000510******************************************************************
000520*                                                                *
000530*        E N V I R O N M E N T         D I V I S I O N           *
000540*                                                                *
000550*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
000560*                                                                *
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590*
000600 CONFIGURATION SECTION.
000610*
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS CLASE-NUMERICA IS '0' THRU '9'
000650     UPSI-0 ON STATUS IS SW-REPROCESO.
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690*
000700     SELECT K-MAE-ANT   ASSIGN TO K-MAEANT
000710            ORGANIZATION IS SEQUENTIAL
000720            FILE STATUS IS WS-ESTADO-MAE-ANT.
000730*
000740     SELECT K-NUEVOS    ASSIGN TO K-NUEVOS
000750            ORGANIZATION IS SEQUENTIAL
000760            FILE STATUS IS WS-ESTADO-NUEVOS.
000770*
000780     SELECT K-MAE-NUE   ASSIGN TO K-MAENUE
000790            ORGANIZATION IS SEQUENTIAL
000800            FILE STATUS IS WS-ESTADO-MAE-NUE.
000810******************************************************************
000820*                                                                *
000830*                D A T A            D I V I S I O N              *
000840*                                                                *
000850******************************************************************
000860 DATA DIVISION.
000870 FILE SECTION.
000880*
000890 FD  K-MAE-ANT
000900     LABEL RECORDS ARE STANDARD.
000910 01  FD-K-ANT-REG.
000920     COPY B2RK010.
000930*
000940 FD  K-NUEVOS
000950     LABEL RECORDS ARE STANDARD.
000960 01  FD-K-NUE-CAPT.
000970     COPY B2RK010.
000980*
000990 FD  K-MAE-NUE
001000     LABEL RECORDS ARE STANDARD.
001010 01  FD-K-NUE-REG.
001020     COPY B2RK010.
001030******************************************************************
001040*                                                                *
001050*         W O R K I N G   S T O R A G E   S E C T I O N          *
001060*                                                                *
001070******************************************************************
001080 WORKING-STORAGE SECTION.
001081******************************************************************
001082*             CONTADOR INDEPENDIENTE DE LECTURAS E/S             *
001083******************************************************************
001084 77  WS-CONT-LECTURAS        PIC S9(05) COMP VALUE ZEROS.
001085*                       CUENTA TODO READ FISICO (ANT. + NUEVOS),
001086*                       INDEPENDIENTE DE SI EL REGISTRO SE GRABA
001087*                       O SE DESCARTA POR DUPLICADO.
001090******************************************************************
001100*                  AREA DE VARIABLES AUXILIARES                  *
001110******************************************************************
001120 01  WS-VARIABLES-AUXILIARES.
001130*
001140     05  WS-PROGRAMA             PIC X(08) VALUE 'B21C01M'.
001150     05  WS-FEC-VENCE-AUX        PIC X(20) VALUE SPACES.
001160     05  WS-FEC-VENCE-AUX-R REDEFINES WS-FEC-VENCE-AUX.
001170         10  WS-FVA-ANO          PIC X(04).
001180         10  FILLER              PIC X(01).
001190         10  WS-FVA-MES          PIC X(02).
001200         10  FILLER              PIC X(01).
001210         10  WS-FVA-DIA          PIC X(02).
001220         10  FILLER              PIC X(10).
001230*
001240     05  WS-TICKER-ANT           PIC X(20) VALUE SPACES.
001250     05  WS-TICKER-ANT-R REDEFINES WS-TICKER-ANT.
001260         10  WS-TICK-PREFIJO     PIC X(04).
001270         10  WS-TICK-RESTO       PIC X(16).
001280*
001290     05  WS-INDICE-TABLA         PIC S9(04) COMP VALUE ZEROS.
001300     05  WS-INDICE-BUSCA         PIC S9(04) COMP VALUE ZEROS.
001310     05  WS-TOPE-TABLA           PIC S9(04) COMP VALUE +200.
001320*
001330     05  WS-TOTALES-NUM.
001340         10  WS-TOT-ANTERIORES   PIC 9(05) VALUE ZEROS.
001350         10  WS-TOT-NUEVOS       PIC 9(05) VALUE ZEROS.
001360         10  WS-TOT-DUPLICADOS   PIC 9(05) VALUE ZEROS.
001370         10  WS-TOT-GUARDADOS    PIC 9(05) VALUE ZEROS.
001380     05  WS-TOTALES-ALFA REDEFINES WS-TOTALES-NUM
001390                                 PIC X(20).
001395     05  FILLER                  PIC X(04) VALUE SPACES.
001400******************************************************************
001410*                    AREA  DE  SWITCHES                          *
001420******************************************************************
001430 01  SW-SWITCHES.
001440     05  WS-ESTADO-MAE-ANT       PIC X(02) VALUE SPACES.
001450         88  SW-MAE-ANT-OK                  VALUE '00'.
001460         88  SW-MAE-ANT-NO-EXISTE           VALUE '35'.
001470         88  SW-MAE-ANT-FIN                 VALUE '10'.
001480     05  WS-ESTADO-NUEVOS        PIC X(02) VALUE SPACES.
001490         88  SW-NUEVOS-OK                    VALUE '00'.
001500         88  SW-NUEVOS-NO-EXISTE             VALUE '35'.
001510         88  SW-NUEVOS-FIN                   VALUE '10'.
001520     05  WS-ESTADO-MAE-NUE       PIC X(02) VALUE SPACES.
001530         88  SW-MAE-NUE-OK                   VALUE '00'.
001540     05  SW-FIN-ANTERIORES       PIC X(01) VALUE 'N'.
001550         88  FIN-ANTERIORES                  VALUE 'S'.
001560     05  SW-FIN-NUEVOS           PIC X(01) VALUE 'N'.
001570         88  FIN-NUEVOS                      VALUE 'S'.
001580     05  SW-DUPLICADO            PIC X(01) VALUE 'N'.
001590         88  ES-DUPLICADO                    VALUE 'S'.
001600     05  SW-REPROCESO            PIC X(01) VALUE 'N'.
001610         88  HAY-REPROCESO                   VALUE 'S'.
001615     05  FILLER                  PIC X(01) VALUE SPACES.
001620******************************************************************
001630*                        AREA DE CONSTANTES                      *
001640******************************************************************
001650 01  CT-CONSTANTES.
001660     05  CT-PROGRAMA             PIC X(08) VALUE 'B21C01M'.
001670     05  FILLER                  PIC X(01) VALUE SPACES.
001680******************************************************************
001690*                    COPYS UTILIZADAS                            *
001700******************************************************************
001710 01  TB-MERCADO-K.
001720     05  TB-MERC-K-ENT OCCURS 200 TIMES
001730                       INDEXED BY IX-TMK.
001740         COPY B2RK010.
001750******************************************************************
001760*                                                                *
001770*           P R O C E D U R E      D I V I S I O N               *
001780*                                                                *
001790******************************************************************
001800 PROCEDURE DIVISION.
001810*
001820 MAINLINE.
001830*
001840     PERFORM 1000-INICIO
001850        THRU 1000-INICIO-EXIT
001860*
001870     PERFORM 2000-PROCESO
001880        THRU 2000-PROCESO-EXIT
001890*
001900     PERFORM 3000-FIN
001910        THRU 3000-FIN-EXIT
001920*
001930     STOP RUN
001940     .
001950******************************************************************
001960*                         1000-INICIO                            *
001970*   - ABRE LOS ARCHIVOS DE ENTRADA Y SALIDA                      *
001980*   - EL MAESTRO ANTERIOR PUEDE NO EXISTIR (PRIMERA CORRIDA)     *
001990******************************************************************
002000 1000-INICIO.
002010*
002020     INITIALIZE WS-TOTALES-NUM
002030     MOVE ZEROS                      TO WS-INDICE-TABLA
002040*
002050     OPEN INPUT  K-MAE-ANT
002060*
002070     IF  SW-MAE-ANT-OK
002080         CONTINUE
002090     ELSE
002100         IF  SW-MAE-ANT-NO-EXISTE
002110             SET FIN-ANTERIORES      TO TRUE
002120         ELSE
002130             PERFORM 9999-ABEND-ARCHIVO
002140                THRU 9999-ABEND-ARCHIVO-EXIT
002150         END-IF
002160     END-IF
002170*
002180     OPEN INPUT  K-NUEVOS
002190*
002200     IF  SW-NUEVOS-OK
002210         CONTINUE
002220     ELSE
002230         IF  SW-NUEVOS-NO-EXISTE
002240             SET FIN-NUEVOS          TO TRUE
002250         ELSE
002260             PERFORM 9999-ABEND-ARCHIVO
002270                THRU 9999-ABEND-ARCHIVO-EXIT
002280         END-IF
002290     END-IF
002300*
002310     OPEN OUTPUT K-MAE-NUE
002320*
002330     IF  NOT SW-MAE-NUE-OK
002340         PERFORM 9999-ABEND-ARCHIVO
002350            THRU 9999-ABEND-ARCHIVO-EXIT
002360     END-IF
002370     .
002380 1000-INICIO-EXIT.
002390     EXIT.
002400******************************************************************
002410*                        2000-PROCESO                            *
002420******************************************************************
002430 2000-PROCESO.
002440*
002450     PERFORM 2100-CARGAR-ANTERIORES
002460        THRU 2100-CARGAR-ANTERIORES-EXIT
002470*
002480     PERFORM 2200-CARGAR-NUEVOS
002490        THRU 2200-CARGAR-NUEVOS-EXIT
002500*
002510     PERFORM 2300-GRABAR-MAESTRO
002520        THRU 2300-GRABAR-MAESTRO-EXIT
002530     .
002540 2000-PROCESO-EXIT.
002550     EXIT.
002560******************************************************************
002570* 2100-CARGAR-ANTERIORES                                         *
002580*   LEE EL MAESTRO DE LA CORRIDA ANTERIOR TAL CUAL ESTA, SIN     *
002590*   VOLVER A DEPURAR (YA SALIO DEPURADO DE LA CORRIDA PASADA).   *
002600******************************************************************
002610 2100-CARGAR-ANTERIORES.
002620*
002630     IF  FIN-ANTERIORES
002640         GO TO 2100-CARGAR-ANTERIORES-EXIT
002650     END-IF
002660*
002670     PERFORM 2110-LEER-ANTERIOR
002680        THRU 2110-LEER-ANTERIOR-EXIT
002690*
002700     PERFORM 2120-ANADIR-ANTERIOR
002710        THRU 2120-ANADIR-ANTERIOR-EXIT
002720       UNTIL FIN-ANTERIORES
002730     .
002740 2100-CARGAR-ANTERIORES-EXIT.
002750     EXIT.
002760******************************************************************
002770* 2110-LEER-ANTERIOR                                             *
002780******************************************************************
002790 2110-LEER-ANTERIOR.
002800*
002810     READ K-MAE-ANT
002820         AT END
002830             SET FIN-ANTERIORES      TO TRUE
002840     END-READ
002845*
002846     IF  NOT FIN-ANTERIORES
002847         ADD 1                       TO WS-CONT-LECTURAS
002848     END-IF
002850*
002860     IF  NOT SW-MAE-ANT-OK AND NOT SW-MAE-ANT-FIN
002870         PERFORM 9999-ABEND-ARCHIVO
002880            THRU 9999-ABEND-ARCHIVO-EXIT
002890     END-IF
002900     .
002910 2110-LEER-ANTERIOR-EXIT.
002920     EXIT.
002930******************************************************************
002940* 2120-ANADIR-ANTERIOR                                           *
002950******************************************************************
002960 2120-ANADIR-ANTERIOR.
002970*
002980     IF  WS-INDICE-TABLA < WS-TOPE-TABLA
002990         ADD 1                       TO WS-INDICE-TABLA
003000         MOVE FD-K-ANT-REG   TO TB-MERC-K-ENT(IX-TMK)
003010         ADD 1                       TO WS-TOT-ANTERIORES
003020     ELSE
003030         DISPLAY 'B21C01M-AVISO TOPE DE TABLA K ALCANZADO'
003040     END-IF
003050*
003060     PERFORM 2110-LEER-ANTERIOR
003070        THRU 2110-LEER-ANTERIOR-EXIT
003080     .
003090 2120-ANADIR-ANTERIOR-EXIT.
003100     EXIT.
003110******************************************************************
003120* 2200-CARGAR-NUEVOS                                             *
003130*   LEE LOS CONTRATOS CAPTADOS EN EL DIA Y LOS AGREGA AL         *
003140*   MAESTRO SOLO SI EL TICKER NO ESTA YA EN LA TABLA.            *
003150******************************************************************
003160 2200-CARGAR-NUEVOS.
003170*
003180     IF  FIN-NUEVOS
003190         GO TO 2200-CARGAR-NUEVOS-EXIT
003200     END-IF
003210*
003220     PERFORM 2210-LEER-NUEVO
003230        THRU 2210-LEER-NUEVO-EXIT
003240*
003250     PERFORM 2220-PROCESAR-NUEVO
003260        THRU 2220-PROCESAR-NUEVO-EXIT
003270       UNTIL FIN-NUEVOS
003280     .
003290 2200-CARGAR-NUEVOS-EXIT.
003300     EXIT.
003310******************************************************************
003320* 2210-LEER-NUEVO                                                *
003330******************************************************************
003340 2210-LEER-NUEVO.
003350*
003360     READ K-NUEVOS
003370         AT END
003380             SET FIN-NUEVOS          TO TRUE
003390     END-READ
003395*
003396     IF  NOT FIN-NUEVOS
003397         ADD 1                       TO WS-CONT-LECTURAS
003398     END-IF
003400*
003410     IF  NOT SW-NUEVOS-OK AND NOT SW-NUEVOS-FIN
003420         PERFORM 9999-ABEND-ARCHIVO
003430            THRU 9999-ABEND-ARCHIVO-EXIT
003440     END-IF
003450     .
003460 2210-LEER-NUEVO-EXIT.
003470     EXIT.
003480******************************************************************
003490* 2220-PROCESAR-NUEVO                                            *
003500******************************************************************
003510 2220-PROCESAR-NUEVO.
003520*
003530     PERFORM 2230-BUSCAR-DUPLICADO
003540        THRU 2230-BUSCAR-DUPLICADO-EXIT
003550*
003560     IF  ES-DUPLICADO
003570         ADD 1                       TO WS-TOT-DUPLICADOS
003580     ELSE
003590         IF  WS-INDICE-TABLA < WS-TOPE-TABLA
003600             ADD 1                   TO WS-INDICE-TABLA
003610             MOVE FD-K-NUE-CAPT  TO TB-MERC-K-ENT(IX-TMK)
003620             ADD 1                   TO WS-TOT-NUEVOS
003630         ELSE
003640             DISPLAY 'B21C01M-AVISO TOPE DE TABLA K ALCANZADO'
003650         END-IF
003660     END-IF
003670*
003680     PERFORM 2210-LEER-NUEVO
003690        THRU 2210-LEER-NUEVO-EXIT
003700     .
003710 2220-PROCESAR-NUEVO-EXIT.
003720     EXIT.
003730******************************************************************
003740* 2230-BUSCAR-DUPLICADO                                          *
003750*   RECORRE LO YA CARGADO EN LA TABLA BUSCANDO EL MISMO TICKER.  *
003760******************************************************************
003770 2230-BUSCAR-DUPLICADO.
003780*
003790     SET SW-DUPLICADO TO FALSE
003800     MOVE 'N'                        TO SW-DUPLICADO
003810     SET IX-TMK                      TO 1
003820*
003830     PERFORM 2235-COMPARAR-TICKER
003840        THRU 2235-COMPARAR-TICKER-EXIT
003850       VARYING IX-TMK FROM 1 BY 1
003860       UNTIL IX-TMK > WS-INDICE-TABLA OR ES-DUPLICADO
003870     .
003880 2230-BUSCAR-DUPLICADO-EXIT.
003890     EXIT.
003900******************************************************************
003910* 2235-COMPARAR-TICKER                                           *
003920******************************************************************
003930 2235-COMPARAR-TICKER.
003940*
003950     IF  MK-TICKER(IX-TMK) = MK-TICKER OF FD-K-NUE-CAPT
003960         MOVE 'S'                    TO SW-DUPLICADO
003970     END-IF
003980     .
003990 2235-COMPARAR-TICKER-EXIT.
004000     EXIT.
004010******************************************************************
004020* 2300-GRABAR-MAESTRO                                            *
004030*   ESCRIBE LA TABLA YA DEPURADA COMO NUEVO MAESTRO DE LA        *
004040*   BOLSA K, EN EL MISMO ORDEN EN QUE QUEDO CONSTRUIDA (PRIMERO  *
004050*   LOS ANTERIORES, LUEGO LOS NUEVOS, SIN LOS DUPLICADOS).       *
004060******************************************************************
004070 2300-GRABAR-MAESTRO.
004080*
004090     SET IX-TMK                      TO 1
004100*
004110     PERFORM 2310-GRABAR-UN-REGISTRO
004120        THRU 2310-GRABAR-UN-REGISTRO-EXIT
004130       VARYING IX-TMK FROM 1 BY 1
004140       UNTIL IX-TMK > WS-INDICE-TABLA
004150     .
004160 2300-GRABAR-MAESTRO-EXIT.
004170     EXIT.
004180******************************************************************
004190* 2310-GRABAR-UN-REGISTRO                                        *
004200******************************************************************
004210 2310-GRABAR-UN-REGISTRO.
004220*
004230     MOVE TB-MERC-K-ENT(IX-TMK)       TO FD-K-NUE-REG
004240     WRITE FD-K-NUE-REG
004250*
004260     IF  SW-MAE-NUE-OK
004270         ADD 1                       TO WS-TOT-GUARDADOS
004280     ELSE
004290         PERFORM 9999-ABEND-ARCHIVO
004300            THRU 9999-ABEND-ARCHIVO-EXIT
004310     END-IF
004320     .
004330 2310-GRABAR-UN-REGISTRO-EXIT.
004340     EXIT.
004350******************************************************************
004360*                            3000-FIN                            *
004370*   CIERRA ARCHIVOS Y DEJA CONSTANCIA DE LOS TOTALES EN EL LOG   *
004380*   DE OPERADOR (NUNCA EN EL REPORTE, ESO ES SOLO PARA B21A01Z). *
004390******************************************************************
004400 3000-FIN.
004410*
004420     CLOSE K-MAE-ANT
004430           K-NUEVOS
004440           K-MAE-NUE
004450*
004460     DISPLAY 'B21C01M - FUSION MAESTRO BOLSA K - RESUMEN'
004470     DISPLAY 'ANTERIORES LEIDOS    : ' WS-TOT-ANTERIORES
004480     DISPLAY 'NUEVOS CAPTADOS      : ' WS-TOT-NUEVOS
004490     DISPLAY 'DUPLICADOS DESCARTADOS: ' WS-TOT-DUPLICADOS
004500     DISPLAY 'TOTAL GRABADO MAESTRO: ' WS-TOT-GUARDADOS
004505     DISPLAY 'TOTAL LECTURAS E/S   : ' WS-CONT-LECTURAS
004510*
004520     IF  HAY-REPROCESO
004530         DISPLAY 'B21C01M-BITACORA EXTENDIDA (UPSI-0 ACTIVO)'
004540         DISPLAY 'ULTIMO TICKER EN TABLA: '
004550                 MK-TICKER(WS-INDICE-TABLA)
004560     END-IF
004570     .
004580 3000-FIN-EXIT.
004590     EXIT.
004600******************************************************************
004610*                      9999-ABEND-ARCHIVO                        *
004620*   SE DETIENE EL PROCESO CUANDO UN ARCHIVO DEVUELVE UN ESTADO   *
004630*   NO ESPERADO. NO HAY AMBIENTE CICS EN BATCH: SE AVISA POR     *
004640*   EL LOG DE OPERADOR Y SE TERMINA CON RETURN-CODE DISTINTO     *
004650*   DE CERO PARA QUE EL JCL LO DETECTE.                          *
004660******************************************************************
004670 9999-ABEND-ARCHIVO.
004680*
004690     DISPLAY 'B21C01M-ABEND ARCHIVO K. ESTADOS:'
004700     DISPLAY 'MAE-ANT=' WS-ESTADO-MAE-ANT
004710             ' NUEVOS='  WS-ESTADO-NUEVOS
004720             ' MAE-NUE=' WS-ESTADO-MAE-NUE
004730     MOVE 16                         TO RETURN-CODE
004740     STOP RUN
004750     .
004760 9999-ABEND-ARCHIVO-EXIT.
004770     EXIT.
